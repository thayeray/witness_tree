000100******************************************************************
000200*                                                                *
000300*   W I T C J O N   --   JOINED-COURSE (_geo) OUTPUT WORK AREA   *
000400*                                                                *
000500*   One occurrence per output row of the _geo flat file: an MBL  *
000600*   course (bearing/distance/comment) joined to its matching KML *
000700*   LineString vertex, or padded blank when no match was found.  *
000800*   COPY'd into WITFLAT's WORKING-STORAGE.                       *
000900*                                                                *
001000*   History -                                                    *
001100*     03/02/87  R.HATCH    ORIGINAL COPYBOOK FOR JOB WITN010.    *
001200*     06/20/89  R.HATCH    ADDED FOUND-TERMS (GEO-COMMENT SCAN). *
001300*     02/09/98  T.OROURKE  Y2K REVIEW - NO DATE FIELDS, NO CHG.  *
001400******************************************************************
001500 01  WC-GEO-OUT-RECORD.
001600     05  WC-GEO-UID                   PIC 9(6).
001700     05  WC-GEO-UID-X REDEFINES WC-GEO-UID
001800                                      PIC X(6).
001900     05  WC-GEO-PID                   PIC 9(5).
002000     05  WC-GEO-GID                   PIC 9(5).
002100     05  WC-GEO-ID                    PIC X(40).
002200     05  WC-GEO-GTYPE                 PIC X(12).
002300     05  WC-GEO-DIR                   PIC X(200).
002400     05  WC-GEO-DIST                  PIC X(40).
002500     05  WC-GEO-GCMNT                 PIC X(200).
002600     05  WC-GEO-FOUND-TERMS           PIC X(250).
002700     05  WC-GEO-KML-PID               PIC X(5).
002800     05  WC-GEO-KML-GID               PIC X(5).
002900     05  WC-GEO-KML-GTYPE             PIC X(12).
003000     05  WC-GEO-KML-NAME              PIC X(60).
003100     05  WC-GEO-KML-ID                PIC X(40).
003200     05  WC-GEO-KML-X                 PIC X(20).
003300     05  WC-GEO-KML-Y                 PIC X(20).
003400     05  FILLER                       PIC X(30).
003500*    Print line the record above is STRING'ed into, tab-delimited.
003600*    The header row is built the same way, in WITFLAT's
003700*    6010-BUILD-GEO-HEADER paragraph, from the column-name
003800*    literals listed there - not carried here as a VALUE clause
003900*    because a tab character inside a literal does not survive
004000*    this shop's source librarian cleanly.
004100 01  WC-GEO-PRINT-LINE                PIC X(1200).
004200 77  WC-TAB-CHARACTER                 PIC X VALUE X"09".
