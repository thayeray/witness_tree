000100******************************************************************
000200*                                                                *
000300*   W I T C K M L   --   KML PLACEMARK TABLE WORK AREA           *
000400*                                                                *
000500*   Holds one occurrence per KML placemark parsed out of a       *
000600*   DeedMapper ".kml" export by WITKML, and the name/id/Point/    *
000700*   LineString-vertex rows nested under it.  COPY'd into the      *
000800*   WORKING-STORAGE of WITNESS and the LINKAGE SECTION of WITKML, *
000900*   WITJOIN and WITFLAT.                                          *
001000*                                                                *
001100*   History -                                                    *
001200*     03/02/87  R.HATCH    ORIGINAL COPYBOOK FOR JOB WITN010.    *
001300*     11/14/91  D.MCKEE    ADDED MATCH-STATUS/DUP FLAGS (CR4471).*
001400*     02/09/98  T.OROURKE  Y2K REVIEW - NO DATE FIELDS, NO CHG.  *
001500*     07/02/02  L.FENWICK  SPLIT ENTRY-COUNT FROM GEOM-COUNT SO   *
001600*                          THE JOIN-ELIGIBILITY TEST IGNORES THE  *
001700*                          name/id ROWS (CR6120).                 *
001800******************************************************************
001900 01  WC-KML-TABLE.
002000     05  WC-KML-PLACEMARK-COUNT       PIC 9(5) COMP.
002100     05  WC-KML-ENTRY OCCURS 500 TIMES
002200                     INDEXED BY WC-KML-IX.
002300         10  WC-KML-NAME              PIC X(60).
002400         10  WC-KML-ID                PIC X(40).
002500*        Occupied slots of WC-KML-GEOM-ENTRY below (name + id +
002600*        Point + LineString rows) - drives WC-KGEOM-IX indexing.
002700         10  WC-KML-ENTRY-COUNT       PIC 9(5) COMP.
002800*        Point/LineString rows only (excludes the name/id rows) -
002900*        centroid Point row included (course count = this minus 1).
003000         10  WC-KML-GEOM-COUNT        PIC 9(5) COMP.
003100         10  WC-KML-MATCH-STATUS      PIC X.
003200             88  WC-KML-COMBINED         VALUE "C".
003300             88  WC-KML-FAILED           VALUE "F".
003400             88  WC-KML-NOMATCH-KML      VALUE "N".
003500             88  WC-KML-DUPLICATE        VALUE "D".
003600             88  WC-KML-UNRESOLVED       VALUE SPACE.
003700*        Subscript of the matching WC-PARCEL-ENTRY, set by
003800*        WITJOIN's 3100-FIND-MBL-PARCEL ; zero when unresolved.
003900         10  WC-KML-MBL-PARCEL-SUB    PIC 9(5) COMP.
004000         10  WC-KML-COMPARATOR-COUNT  PIC 9(5) COMP.
004100         10  WC-KML-GEOM-ENTRY OCCURS 60 TIMES
004200                         INDEXED BY WC-KGEOM-IX.
004300             15  WC-KGEOM-SEQ             PIC S9(5).
004400             15  WC-KGEOM-SEQ-X REDEFINES WC-KGEOM-SEQ
004500                                      PIC X(5).
004600             15  WC-KGEOM-TYPE            PIC X(12).
004700             15  WC-KGEOM-NAME-OR-ID      PIC X(60).
004800             15  WC-KGEOM-X               PIC X(20).
004900             15  WC-KGEOM-Y               PIC X(20).
005000             15  WC-KGEOM-MATCHED         PIC X.
005100                 88  WC-KGEOM-IS-MATCHED     VALUE "Y".
005200         10  FILLER                   PIC X(20).
005300     05  FILLER                       PIC X(10).
