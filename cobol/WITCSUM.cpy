000100******************************************************************
000200*                                                                *
000300*   W I T C S U M   --   WITNESS RUN-COUNT WORK AREA             *
000400*                                                                *
000500*   Holds the eight end-of-run tallies produced while the MBL   *
000600*   and KML tract tables are combined and joined (WITJOIN) and   *
000700*   displayed at the end of the run (WITFLAT).  COPY'd into the  *
000800*   WORKING-STORAGE of WITNESS and the LINKAGE SECTION of        *
000900*   WITJOIN and WITFLAT.                                         *
001000*                                                                *
001100*   History -                                                    *
001200*     03/02/87  R.HATCH    ORIGINAL COPYBOOK FOR JOB WITN010.    *
001300*     11/14/91  D.MCKEE    ADDED COURSE-LEVEL COUNTERS (CR4471). *
001400*     02/09/98  T.OROURKE  Y2K REVIEW - NO DATE FIELDS, NO CHG.  *
001500******************************************************************
001600 01  WC-SUMMARY-COUNTERS.
001700     05  WC-SUM-PARCEL-COUNTS.
001800         10  WC-SUM-PARCELS-COMBINED     PIC 9(7) COMP.
001900         10  WC-SUM-PARCELS-FAILED       PIC 9(7) COMP.
002000         10  WC-SUM-PARCELS-NOMATCH-KML  PIC 9(7) COMP.
002100         10  WC-SUM-PARCELS-NOMATCH-MBL  PIC 9(7) COMP.
002200*        Course-level tallies accumulated by WITJOIN while the
002300*        geo file is joined (CR4471, D.MCKEE 11/14/91).
002400     05  WC-SUM-COURSE-COUNTS.
002500         10  WC-SUM-COURSES-JOINED       PIC 9(7) COMP.
002600         10  WC-SUM-COURSES-FAILED       PIC 9(7) COMP.
002700         10  WC-SUM-COURSES-NOMATCH-KML  PIC 9(7) COMP.
002800         10  WC-SUM-COURSES-NOMATCH-MBL  PIC 9(7) COMP.
002900     05  FILLER                          PIC X(20).
