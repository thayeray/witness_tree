000100******************************************************************
000200*                                                                *
000300*   PROGRAM:      WITFLAT                                       *
000400*   JOB:          WITN010 (STEP 4)                               *
000500*                                                                *
000600*   Writes the run's output files from the joined MBL/KML        *
000700*   tables - the flat MBL file, the joined-course (geo) file,    *
000800*   and the duplicate-id raw dumps - and displays the eight      *
000900*   end-of-run counts.  CALLed by WITNESS.  Contains the nested   *
001000*   GEOSCAN subprogram (the geo-comment tree-species keyword      *
001100*   scan).                                                       *
001200*                                                                *
001300*   CHANGE LOG -                                                 *
001400*     03/02/87  R.HATCH      ORIGINAL PROGRAM, JOB WITN010.      *
001500*     06/20/89  R.HATCH      4-WAY OUTPUT FILE SPLIT, GEOSCAN    *
001600*                            KEYWORD TABLE ADDED (CR1774).       *
001700*     11/14/91  D.MCKEE      DUPLICATE-ID ROUTING TO _mblDup/     *
001800*                            _kmlDup (CR4471).                   *
001900*     02/09/98  T.OROURKE    Y2K REVIEW - NO DATE FIELDS HERE.   *
002000*     07/02/02  L.FENWICK    GNUCOBOL PORT (CR6120).             *
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.      WITFLAT.
002400 AUTHOR.          R. HATCH.
002500 INSTALLATION.    ABSTRACT RESEARCH SERVICES - DATA CENTER.
002600 DATE-WRITTEN.    03/02/87.
002700 DATE-COMPILED.   07/02/02.
002800 SECURITY.        UNCLASSIFIED - INTERNAL BATCH JOB.
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003510*-----------------------------------------------------------------
003520*    Three of this job's four output files are declared here.
003530*    The fourth, the MBL duplicate-id dump, shares FLAT-OUTPUT-
003540*    FILE's FD - its physical name is swapped into WC-CURRENT-
003550*    FLAT-NAME before each OPEN (5000 vs. 5500).
003560*-----------------------------------------------------------------
003600     SELECT GEO-OUTPUT-FILE      ASSIGN TO WC-OUT-GEO-NAME
003700                                 ORGANIZATION LINE SEQUENTIAL
003800                                 FILE STATUS IS WC-GEO-OUT-STATUS.
003900     SELECT FLAT-OUTPUT-FILE     ASSIGN TO WC-CURRENT-FLAT-NAME
004000                                 ORGANIZATION LINE SEQUENTIAL
004100                                 FILE STATUS IS WC-FLAT-OUT-STATUS.
004200     SELECT KML-DUP-OUTPUT-FILE  ASSIGN TO WC-OUT-KMLDUP-NAME
004300                                 ORGANIZATION LINE SEQUENTIAL
004400                                 FILE STATUS IS WC-KDUP-OUT-STATUS.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004710*-----------------------------------------------------------------
004720*    All three output files are unblocked, unstructured text -
004730*    the tab-delimited row is built in WORKING-STORAGE and moved
004740*    here whole.  1200/4000/200 are generous upper bounds on
004750*    the widest row each file ever carries, not fixed columns.
004760*-----------------------------------------------------------------
004800 FD  GEO-OUTPUT-FILE.
004900 01  GEO-OUTPUT-RECORD                 PIC X(1200).
005000 FD  FLAT-OUTPUT-FILE.
005100 01  FLAT-OUTPUT-RECORD                PIC X(4000).
005200 FD  KML-DUP-OUTPUT-FILE.
005300 01  KMLDUP-OUTPUT-RECORD              PIC X(200).
005400
005500 WORKING-STORAGE SECTION.
005600 COPY "WITCJON.cpy".
005700
005710*-----------------------------------------------------------------
005720*    File status doublers for the three output files this
005730*    program opens.  None of the three is ever read back, so a
005740*    bad status here just gets DISPLAYed and the job keeps
005750*    going - there's no data to lose by not aborting.
005760*-----------------------------------------------------------------
005800 01  WC-GEO-OUT-STATUS                 PIC X(2).
005900 01  WC-FLAT-OUT-STATUS                PIC X(2).
006000 01  WC-KDUP-OUT-STATUS                PIC X(2).
006100
006150*-----------------------------------------------------------------
006160*    5000 and 5500 share one FD (FLAT-OUTPUT-FILE) and re-point
006170*    it at a different physical name for each pass - the flat
006180*    file first, then the dup file.  The REDEFINES below is
006190*    trace-display only, left from debugging the name-build step.
006195*-----------------------------------------------------------------
006200 01  WC-CURRENT-FLAT-NAME              PIC X(66).
006210 01  WC-CURRENT-FLAT-NAME-R REDEFINES WC-CURRENT-FLAT-NAME.
006220     05  WC-CURRENT-FLAT-DRIVE         PIC X(3).
006230     05  WC-CURRENT-FLAT-REST          PIC X(63).
006300
006350*-----------------------------------------------------------------
006360*    Eight-counter job summary (WC-SUM-... in WITCSUM.cpy) is
006370*    built from the run as a whole; these three row counters are
006380*    purely local, one set per output file, for the closing
006390*    WRITTEN-counts DISPLAY in 7000.  The X(2) REDEFINES below
006391*    was a one-time CR6120 debug aid and is otherwise dead.
006392*-----------------------------------------------------------------
006400 01  WC-ROW-COUNTERS.
006500     05  WC-FLAT-ROWS-WRITTEN          PIC 9(5) COMP.
006600     05  WC-GEO-ROWS-WRITTEN           PIC 9(5) COMP.
006700     05  WC-DUP-ROWS-WRITTEN           PIC 9(5) COMP.
006800 01  WC-ROW-COUNTERS-DISPLAY REDEFINES WC-ROW-COUNTERS.
006900     05  WC-FLAT-ROWS-X                PIC X(2).
007000     05  WC-GEO-ROWS-X                 PIC X(2).
007100     05  WC-DUP-ROWS-X                 PIC X(2).
007200
007250*-----------------------------------------------------------------
007260*    One-line SYSOUT trace emitted after each of the four output
007270*    files closes, so an operator scanning the job log can see
007280*    which physical names got written without opening the files.
007290*-----------------------------------------------------------------
007300 01  WC-OUTPUT-TRACE-LINE.
007400     05  FILLER                        PIC X(20)
007500             VALUE "WITFLAT WROTE FILE ".
007600     05  WC-TRACE-FILE-NAME            PIC X(66).
007700 01  WC-OUTPUT-TRACE-GROUP REDEFINES WC-OUTPUT-TRACE-LINE.
007800     05  FILLER                        PIC X(20).
007900     05  WC-TRACE-FILE-TEXT            PIC X(66).
008000
008050*-----------------------------------------------------------------
008060*    WC-BASE-LEN holds the trimmed length of the run's base file
008070*    name (appendSuffix rule, 1100); WC-GEO-UID-COUNTER is the
008080*    running synthetic row number stamped into the geo file's
008090*    UID column - it never resets across the parcel pass and
008095*    the failed-placemark pass, so UIDs are unique end to end.
008098*-----------------------------------------------------------------
008100 01  WC-BASE-LEN                       PIC 9(2) COMP.
008200 01  WC-GEO-UID-COUNTER                PIC 9(6) COMP.
008300
008350*-----------------------------------------------------------------
008360*    Generic trim scratch, same idiom as the other four programs
008370*    in this job - 9800/9810 below walk WC-GENERIC-TEXT backward
008380*    to find its true length with no FUNCTION intrinsics.
008390*-----------------------------------------------------------------
008400 01  WC-GENERIC-TEXT                   PIC X(250).
008500 77  WC-GENERIC-LEN                    PIC 9(4) COMP.
008600
008650*-----------------------------------------------------------------
008660*    Output line buffers - one flat/geo row's worth of text is
008670*    built up here column by column before the single WRITE.
008680*    WC-FLAT-PTR is the shared STRING pointer used by both the
008690*    flat-row and geo-row builders (5100's and 6100's family).
008695*-----------------------------------------------------------------
008700 01  WC-FLAT-PRINT-LINE                PIC X(4000).
008800 01  WC-KML-PRINT-LINE                 PIC X(200).
008900 01  WC-FLAT-PTR                       PIC 9(4) COMP.
009000
009050*-----------------------------------------------------------------
009060*    5130's field-lookup result and its found/not-found switch -
009070*    set for one WC-FLDT-NAME column at a time as 5120 builds a
009080*    flat data row.
009090*-----------------------------------------------------------------
009100 01  WC-FLAT-VALUE                     PIC X(200).
009200 01  WC-FLAT-FOUND-FLAG                PIC X VALUE "N".
009300     88  WC-FLAT-VALUE-FOUND              VALUE "Y".
009400
009450*-----------------------------------------------------------------
009460*    Zero-suppressed edit fields for the MBL-side parcel and
009470*    course-count numbers dropped into the flat row (PID and
009480*    PointCount columns) - COBOL numeric-edit PICTUREs leave
009490*    leading blanks that 5115/5125 then strip byte by byte.
009495*-----------------------------------------------------------------
009500 01  WC-PID-EDIT                       PIC ZZZZ9.
009600 01  WC-PID-START                      PIC 9(2) COMP.
009700 01  WC-PID-NUM                        PIC 9(5) COMP.
009800 01  WC-COUNT-EDIT                     PIC ZZZZ9.
009900 01  WC-COUNT-START                    PIC 9(2) COMP.
010000 01  WC-PAR-NUM                        PIC 9(5) COMP.
010100
010150*-----------------------------------------------------------------
010160*    Same zero-suppress idiom as above, KML side - used by 6320
010170*    for the failed-placemark geo rows and by 6630 for the KML
010180*    dup-id flat rows.
010190*-----------------------------------------------------------------
010200 01  WC-KML-PID-EDIT                   PIC ZZZZ9.
010300 01  WC-KML-PID-START                  PIC 9(2) COMP.
010400 01  WC-KML-PID-NUM                    PIC 9(5) COMP.
010500
010600 LINKAGE SECTION.
010700 COPY "WITCPRM.cpy".
010800 COPY "WITCPARC.cpy".
010900 COPY "WITCKML.cpy".
011000 COPY "WITCSUM.cpy".
011100
011200 PROCEDURE DIVISION USING WC-RUN-PARM-CARD
011300                           WC-OUTPUT-FILE-NAMES
011400                           WC-SUFFIX-LITERALS
011500                           WC-FIELD-TREE
011600                           WC-PARCEL-TABLE
011700                           WC-KML-TABLE
011800                           WC-SUMMARY-COUNTERS.
011900*=================================================================
012000 0000-MAIN-CONTROL.
012100*-----------------------------------------------------------------
012110*    Fourth and last step of the job.  The three tables built by
012120*    WITMBL/WITKML/WITJOIN come in fully joined - this program
012130*    only formats and writes; it never mutates a table entry.
012140*    Four output files, always written in this order, then the
012150*    eight-counter run summary to SYSOUT.
012160*-----------------------------------------------------------------
012200     PERFORM 1000-INITIALIZE.
012210*    build the four output names from the run's base file name
012220     PERFORM 1100-BUILD-OUTPUT-NAMES.
012230*    unique-id parcels, one row per parcel
012400     PERFORM 5000-WRITE-FLAT-FILE.
012410*    duplicate-id parcels, same layout, separate file
012500     PERFORM 5500-WRITE-MBL-DUP-FILE.
012510*    joined course geometry plus failed/no-match-KML raw geometry
012600     PERFORM 6000-WRITE-GEO-FILE.
012610*    duplicate-id placemarks, KML side
012700     PERFORM 6600-WRITE-KML-DUP-FILE.
012710*    eight run counters to SYSOUT, no file output
012800     PERFORM 7000-DISPLAY-SUMMARY.
012900     GOBACK.
013000
013100*=================================================================
013200 1000-INITIALIZE.
013300*-----------------------------------------------------------------
013310*    Only the local row counters need clearing here; the eight
013320*    summary counters are WITNESS's responsibility (1000 there).
013330*-----------------------------------------------------------------
013400     MOVE ZERO TO WC-FLAT-ROWS-WRITTEN
013500                  WC-GEO-ROWS-WRITTEN
013600                  WC-DUP-ROWS-WRITTEN.
013700
013800*=================================================================
013900 1100-BUILD-OUTPUT-NAMES.
014000*-----------------------------------------------------------------
014100*    appendSuffix - one output name per possible file, built from
014200*    the run's base file name/extension and a fixed suffix.
014300*-----------------------------------------------------------------
014400     MOVE WC-BASE-FILE-NAME TO WC-GENERIC-TEXT.
014500     PERFORM 9800-COMPUTE-GENERIC-LEN.
014600     MOVE WC-GENERIC-LEN TO WC-BASE-LEN.
014700     PERFORM 1110-BUILD-GEO-NAME.
014800     PERFORM 1120-BUILD-FLAT-NAME.
014900     PERFORM 1130-BUILD-KMLDUP-NAME.
015000     PERFORM 1140-BUILD-MBLDUP-NAME.
015100
015200*=================================================================
015300 1110-BUILD-GEO-NAME.
015400*-----------------------------------------------------------------
015410*    Geo output name - base name plus suffix, dot, extension
015420*    (keeping the original extension) if there was one, else
015430*    suffix alone.  1120/1130/1140 repeat this exact pattern
015440*    once per output file, suffix literal only difference.
015450*-----------------------------------------------------------------
015500     IF WC-BASE-FILE-EXT = SPACES
015600         STRING WC-BASE-FILE-NAME (1: WC-BASE-LEN) DELIMITED BY SIZE
015700                WC-SUFFIX-GEO                       DELIMITED BY SIZE
015800             INTO WC-OUT-GEO-NAME
015900     ELSE
016000         STRING WC-BASE-FILE-NAME (1: WC-BASE-LEN) DELIMITED BY SIZE
016100                WC-SUFFIX-GEO                       DELIMITED BY SIZE
016200                "."                                  DELIMITED BY SIZE
016300                WC-BASE-FILE-EXT                     DELIMITED BY SPACE
016400             INTO WC-OUT-GEO-NAME
016500     END-IF.
016600
016700*=================================================================
016800 1120-BUILD-FLAT-NAME.
016900*-----------------------------------------------------------------
017000     IF WC-BASE-FILE-EXT = SPACES
017100         STRING WC-BASE-FILE-NAME (1: WC-BASE-LEN) DELIMITED BY SIZE
017200                WC-SUFFIX-FLAT                      DELIMITED BY SIZE
017300             INTO WC-OUT-FLAT-NAME
017400     ELSE
017500         STRING WC-BASE-FILE-NAME (1: WC-BASE-LEN) DELIMITED BY SIZE
017600                WC-SUFFIX-FLAT                      DELIMITED BY SIZE
017700                "."                                  DELIMITED BY SIZE
017800                WC-BASE-FILE-EXT                     DELIMITED BY SPACE
017900             INTO WC-OUT-FLAT-NAME
018000     END-IF.
018100
018200*=================================================================
018300 1130-BUILD-KMLDUP-NAME.
018400*-----------------------------------------------------------------
018500     IF WC-BASE-FILE-EXT = SPACES
018600         STRING WC-BASE-FILE-NAME (1: WC-BASE-LEN) DELIMITED BY SIZE
018700                WC-SUFFIX-KMLDUP                    DELIMITED BY SIZE
018800             INTO WC-OUT-KMLDUP-NAME
018900     ELSE
019000         STRING WC-BASE-FILE-NAME (1: WC-BASE-LEN) DELIMITED BY SIZE
019100                WC-SUFFIX-KMLDUP                    DELIMITED BY SIZE
019200                "."                                  DELIMITED BY SIZE
019300                WC-BASE-FILE-EXT                     DELIMITED BY SPACE
019400             INTO WC-OUT-KMLDUP-NAME
019500     END-IF.
019600
019700*=================================================================
019800 1140-BUILD-MBLDUP-NAME.
019900*-----------------------------------------------------------------
020000     IF WC-BASE-FILE-EXT = SPACES
020100         STRING WC-BASE-FILE-NAME (1: WC-BASE-LEN) DELIMITED BY SIZE
020200                WC-SUFFIX-MBLDUP                    DELIMITED BY SIZE
020300             INTO WC-OUT-MBLDUP-NAME
020400     ELSE
020500         STRING WC-BASE-FILE-NAME (1: WC-BASE-LEN) DELIMITED BY SIZE
020600                WC-SUFFIX-MBLDUP                    DELIMITED BY SIZE
020700                "."                                  DELIMITED BY SIZE
020800                WC-BASE-FILE-EXT                     DELIMITED BY SPACE
020900             INTO WC-OUT-MBLDUP-NAME
021000     END-IF.
021100
021200*=================================================================
021300 5000-WRITE-FLAT-FILE.
021400*-----------------------------------------------------------------
021500*    Flat file column suppression rule - geometry/loc_tay field
021600*    names never become columns.  Unique-id parcels only; the
021700*    duplicate-id bucket goes to 5500 instead (DUPLICATE RULE).
021800*-----------------------------------------------------------------
021900     MOVE WC-OUT-FLAT-NAME TO WC-CURRENT-FLAT-NAME.
021950*    the shared FD is pointed at the flat name for this pass
022000     OPEN OUTPUT FLAT-OUTPUT-FILE.
022100     PERFORM 5010-BUILD-FLAT-HEADER.
022150*    header row is written once, before the parcel loop starts
022200     MOVE WC-FLAT-PRINT-LINE TO FLAT-OUTPUT-RECORD.
022300     WRITE FLAT-OUTPUT-RECORD.
022400     SET WC-PAR-IX TO 1.
022450     PERFORM 5100-WRITE-ONE-FLAT-ROW THRU 5100-EXIT
022600         UNTIL WC-PAR-IX > WC-PARCEL-COUNT.
022700     CLOSE FLAT-OUTPUT-FILE.
022800     MOVE WC-OUT-FLAT-NAME TO WC-TRACE-FILE-NAME.
022900     DISPLAY WC-OUTPUT-TRACE-LINE.
023000
023100*=================================================================
023200 5010-BUILD-FLAT-HEADER.
023300*-----------------------------------------------------------------
023310*    Header row - PID column, one column per distinct field-tree
023320*    name (5020, skipping the geometry/loc_tay names per the
023330*    flat file column suppression rule), then PointCount last.
023340*    5500 calls this too, so the dup file gets the same header.
023350*-----------------------------------------------------------------
023400     MOVE SPACES TO WC-FLAT-PRINT-LINE.
023500     MOVE 1 TO WC-FLAT-PTR.
023600     STRING "PID" DELIMITED BY SIZE
023700         INTO WC-FLAT-PRINT-LINE WITH POINTER WC-FLAT-PTR.
023800     SET WC-FLDT-IX TO 1.
023900     PERFORM 5020-APPEND-ONE-HEADER-NAME
024000         UNTIL WC-FLDT-IX > WC-FLDT-COUNT.
024100     STRING WC-TAB-CHARACTER DELIMITED BY SIZE
024200            "PointCount"      DELIMITED BY SIZE
024300         INTO WC-FLAT-PRINT-LINE WITH POINTER WC-FLAT-PTR.
024400
024500*=================================================================
024600 5020-APPEND-ONE-HEADER-NAME.
024700*-----------------------------------------------------------------
024710*    One step of 5010's scan of the run-wide field-tree name
024720*    list.  The 3800-byte guard on the STRING below is belt and
024730*    braces - the 4000-byte record should never actually fill.
024740*-----------------------------------------------------------------
024800     IF WC-FLDT-NAME (WC-FLDT-IX) = "lc" OR "lm" OR "ln" OR "pt"
024900                                   OR "loc_tay"
025000         CONTINUE
025100     ELSE
025200         MOVE WC-FLDT-NAME (WC-FLDT-IX) TO WC-GENERIC-TEXT
025300         PERFORM 9800-COMPUTE-GENERIC-LEN
025400         IF WC-FLAT-PTR <= 3800
025500             STRING WC-TAB-CHARACTER DELIMITED BY SIZE
025600                    WC-GENERIC-TEXT (1: WC-GENERIC-LEN)
025700                                     DELIMITED BY SIZE
025800                 INTO WC-FLAT-PRINT-LINE WITH POINTER WC-FLAT-PTR
025900         END-IF
026000     END-IF.
026100     SET WC-FLDT-IX UP BY 1.
026200
026300*=================================================================
026400 5100-WRITE-ONE-FLAT-ROW.
026500*-----------------------------------------------------------------
026510*    Ranged loop body, 5100-WRITE-ONE-FLAT-ROW THRU 5100-EXIT - a
026520*    duplicate-id parcel (comparator count not 1) carries no row
026530*    here (it belongs in 5500's _mblDup bucket instead), so the
026540*    GO TO skips straight to the shared subscript bump.
026550     IF WC-PAR-COMPARATOR-COUNT (WC-PAR-IX) NOT = 1
026560         GO TO 5100-BUMP
026570     END-IF.
026700     PERFORM 5110-BUILD-FLAT-DATA-ROW.
026800     MOVE WC-FLAT-PRINT-LINE TO FLAT-OUTPUT-RECORD.
026900     WRITE FLAT-OUTPUT-RECORD.
027000     ADD 1 TO WC-FLAT-ROWS-WRITTEN.
027050 5100-BUMP.
027100     SET WC-PAR-IX UP BY 1.
027150 5100-EXIT.
027160     EXIT.
027300
027400*=================================================================
027500 5110-BUILD-FLAT-DATA-ROW.
027600*-----------------------------------------------------------------
027610*    One parcel's flat row - PID, one value column per field
027620*    tree name (5120, blank when this parcel has no such field),
027630*    then the parcel's course count.  Shared by 5100 (unique-id
027640*    parcels) and 5510 (duplicate-id parcels) - same row shape,
027650*    different file.
027660*-----------------------------------------------------------------
027700     MOVE SPACES TO WC-FLAT-PRINT-LINE.
027800     MOVE 1 TO WC-FLAT-PTR.
027900     SET WC-PID-NUM TO WC-PAR-IX.
028000     MOVE WC-PID-NUM TO WC-PID-EDIT.
028100     MOVE 1 TO WC-PID-START.
028200     PERFORM 5115-SKIP-PID-LEADING-SPACE
028300         UNTIL WC-PID-START > 5
028400            OR WC-PID-EDIT (WC-PID-START: 1) NOT = SPACE.
028500     STRING WC-PID-EDIT (WC-PID-START:) DELIMITED BY SIZE
028600         INTO WC-FLAT-PRINT-LINE WITH POINTER WC-FLAT-PTR.
028700     SET WC-FLDT-IX TO 1.
028800     PERFORM 5120-APPEND-ONE-DATA-VALUE
028900         UNTIL WC-FLDT-IX > WC-FLDT-COUNT.
029000     MOVE WC-PAR-COURSE-COUNT (WC-PAR-IX) TO WC-COUNT-EDIT.
029100     MOVE 1 TO WC-COUNT-START.
029200     PERFORM 5125-SKIP-COUNT-LEADING-SPACE
029300         UNTIL WC-COUNT-START > 5
029400            OR WC-COUNT-EDIT (WC-COUNT-START: 1) NOT = SPACE.
029500     STRING WC-TAB-CHARACTER DELIMITED BY SIZE
029600            WC-COUNT-EDIT (WC-COUNT-START:) DELIMITED BY SIZE
029700         INTO WC-FLAT-PRINT-LINE WITH POINTER WC-FLAT-PTR.
029800
029900*=================================================================
030000 5115-SKIP-PID-LEADING-SPACE.
030100*-----------------------------------------------------------------
030110*    One step of 5110's zero-suppress scan over WC-PID-EDIT.
030120*-----------------------------------------------------------------
030200     ADD 1 TO WC-PID-START.
030300
030400*=================================================================
030500 5120-APPEND-ONE-DATA-VALUE.
030600*-----------------------------------------------------------------
030610*    One step of 5110's scan over the run-wide field-tree name
030620*    list - looks this parcel's value up by name (5130) and
030630*    appends it, tab-delimited.  The 3700-byte guard leaves
030640*    headroom for the trailing PointCount column after it.
030650*-----------------------------------------------------------------
030700     IF WC-FLDT-NAME (WC-FLDT-IX) = "lc" OR "lm" OR "ln" OR "pt"
030800                                   OR "loc_tay"
030900         CONTINUE
031000     ELSE
031100         PERFORM 5130-FIND-FIELD-VALUE
031200         MOVE WC-FLAT-VALUE TO WC-GENERIC-TEXT
031300         PERFORM 9800-COMPUTE-GENERIC-LEN
031400         IF WC-FLAT-PTR <= 3700
031500             IF WC-GENERIC-LEN = 0
031600                 STRING WC-TAB-CHARACTER DELIMITED BY SIZE
031700                     INTO WC-FLAT-PRINT-LINE WITH POINTER WC-FLAT-PTR
031800             ELSE
031900                 STRING WC-TAB-CHARACTER DELIMITED BY SIZE
032000                        WC-GENERIC-TEXT (1: WC-GENERIC-LEN)
032100                                         DELIMITED BY SIZE
032200                     INTO WC-FLAT-PRINT-LINE WITH POINTER WC-FLAT-PTR
032300             END-IF
032400         END-IF
032500     END-IF.
032600     SET WC-FLDT-IX UP BY 1.
032700
032800*=================================================================
032900 5125-SKIP-COUNT-LEADING-SPACE.
033000*-----------------------------------------------------------------
033010*    One step of a zero-suppress scan over WC-COUNT-EDIT -
033020*    shared by 5110, 6320, and 6630's count/sequence columns.
033030*-----------------------------------------------------------------
033100     ADD 1 TO WC-COUNT-START.
033200
033300*=================================================================
033400 5130-FIND-FIELD-VALUE.
033500*-----------------------------------------------------------------
033510*    Linear search of this parcel's own field list for one
033520*    field-tree column name; returns the DD comment text when
033530*    the field carries one, else the field's plain value.
033540*-----------------------------------------------------------------
033600     MOVE SPACES TO WC-FLAT-VALUE.
033700     MOVE "N" TO WC-FLAT-FOUND-FLAG.
033800     SET WC-FLD-IX TO 1.
033900     PERFORM 5140-TEST-ONE-FIELD-ENTRY
034000         UNTIL WC-FLD-IX > WC-PAR-ALL-FIELDS-COUNT (WC-PAR-IX)
034100            OR WC-FLAT-VALUE-FOUND.
034200
034300*=================================================================
034400 5140-TEST-ONE-FIELD-ENTRY.
034500*-----------------------------------------------------------------
034510*    One step of 5130's scan; stops as soon as the name matches,
034520*    else advances the subscript and tries the next field.
034530*-----------------------------------------------------------------
034600     IF WC-FLD-NAME (WC-PAR-IX WC-FLD-IX) = WC-FLDT-NAME (WC-FLDT-IX)
034700         MOVE "Y" TO WC-FLAT-FOUND-FLAG
034800         IF WC-FLD-COMMENT-FLAG (WC-PAR-IX WC-FLD-IX)
034900             MOVE WC-FLD-DDCOMMENT (WC-PAR-IX WC-FLD-IX)
035000                                   TO WC-FLAT-VALUE
035100         ELSE
035200             MOVE WC-FLD-VALUE (WC-PAR-IX WC-FLD-IX) TO WC-FLAT-VALUE
035300         END-IF
035400     ELSE
035500         SET WC-FLD-IX UP BY 1
035600     END-IF.
035700
035800*=================================================================
035900 5500-WRITE-MBL-DUP-FILE.
036000*-----------------------------------------------------------------
036100*    Same flat layout as 5000, duplicate-id parcels only.
036200*-----------------------------------------------------------------
036300     MOVE WC-OUT-MBLDUP-NAME TO WC-CURRENT-FLAT-NAME.
036350*    shared FD re-pointed at the dup name for this second pass
036400     OPEN OUTPUT FLAT-OUTPUT-FILE.
036500     PERFORM 5010-BUILD-FLAT-HEADER.
036600     MOVE WC-FLAT-PRINT-LINE TO FLAT-OUTPUT-RECORD.
036700     WRITE FLAT-OUTPUT-RECORD.
036800     SET WC-PAR-IX TO 1.
036850     PERFORM 5510-WRITE-ONE-DUP-ROW THRU 5510-EXIT
037000         UNTIL WC-PAR-IX > WC-PARCEL-COUNT.
037100     CLOSE FLAT-OUTPUT-FILE.
037200     MOVE WC-OUT-MBLDUP-NAME TO WC-TRACE-FILE-NAME.
037300     DISPLAY WC-OUTPUT-TRACE-LINE.
037400
037500*=================================================================
037600 5510-WRITE-ONE-DUP-ROW.
037700*-----------------------------------------------------------------
037710*    Ranged loop body, 5510-WRITE-ONE-DUP-ROW THRU 5510-EXIT - a
037720*    unique-id parcel (comparator count 1 or less) belongs in
037730*    5000's _flat file instead, so the GO TO skips straight to
037740*    the shared subscript bump.
037750     IF WC-PAR-COMPARATOR-COUNT (WC-PAR-IX) NOT > 1
037760         GO TO 5510-BUMP
037770     END-IF.
037900     PERFORM 5110-BUILD-FLAT-DATA-ROW.
038000     MOVE WC-FLAT-PRINT-LINE TO FLAT-OUTPUT-RECORD.
038100     WRITE FLAT-OUTPUT-RECORD.
038200     ADD 1 TO WC-DUP-ROWS-WRITTEN.
038250 5510-BUMP.
038300     SET WC-PAR-IX UP BY 1.
038350 5510-EXIT.
038360     EXIT.
038500
038600*=================================================================
038700 6000-WRITE-GEO-FILE.
038800*-----------------------------------------------------------------
038900*    Output row suppression rule - only courses (UID>0) are
039000*    written; FAILED parcels' courses are skipped here in favour
039100*    of their placemark's own raw geometry (6300).
039200*-----------------------------------------------------------------
039300     OPEN OUTPUT GEO-OUTPUT-FILE.
039400     PERFORM 6010-BUILD-GEO-HEADER.
039500     MOVE WC-GEO-PRINT-LINE TO GEO-OUTPUT-RECORD.
039600     WRITE GEO-OUTPUT-RECORD.
039700     MOVE ZERO TO WC-GEO-UID-COUNTER.
039750*    first pass - MBL-side parcel courses, combined parcels only
039800     SET WC-PAR-IX TO 1.
039900     PERFORM 6100-WRITE-PARCEL-COURSES
040000         UNTIL WC-PAR-IX > WC-PARCEL-COUNT.
040050*    second pass - failed/no-match-KML placemarks' own geometry
040100     SET WC-KML-IX TO 1.
040200     PERFORM 6300-WRITE-FAILED-PLACEMARK-GEOM
040300         UNTIL WC-KML-IX > WC-KML-PLACEMARK-COUNT.
040400     CLOSE GEO-OUTPUT-FILE.
040500     MOVE WC-OUT-GEO-NAME TO WC-TRACE-FILE-NAME.
040600     DISPLAY WC-OUTPUT-TRACE-LINE.
040700
040800*=================================================================
040900 6010-BUILD-GEO-HEADER.
041000*-----------------------------------------------------------------
041010*    17-column geo file header - one course/geometry row per
041020*    data line below it, MBL columns first, KML join columns
041030*    last.  Columns stay fixed whether or not a row matched.
041040*-----------------------------------------------------------------
041100     MOVE SPACES TO WC-GEO-PRINT-LINE.
041200     STRING "UID"          DELIMITED BY SIZE
041300            WC-TAB-CHARACTER DELIMITED BY SIZE
041400            "PID"          DELIMITED BY SIZE
041500            WC-TAB-CHARACTER DELIMITED BY SIZE
041600            "GID"          DELIMITED BY SIZE
041700            WC-TAB-CHARACTER DELIMITED BY SIZE
041800            "ID"           DELIMITED BY SIZE
041900            WC-TAB-CHARACTER DELIMITED BY SIZE
042000            "GTYPE"        DELIMITED BY SIZE
042100            WC-TAB-CHARACTER DELIMITED BY SIZE
042200            "DIR"          DELIMITED BY SIZE
042300            WC-TAB-CHARACTER DELIMITED BY SIZE
042400            "DIST"         DELIMITED BY SIZE
042500            WC-TAB-CHARACTER DELIMITED BY SIZE
042600            "GCMNT"        DELIMITED BY SIZE
042700            WC-TAB-CHARACTER DELIMITED BY SIZE
042800            "FOUND-TERMS"  DELIMITED BY SIZE
042900            WC-TAB-CHARACTER DELIMITED BY SIZE
043000            "KML-PID"      DELIMITED BY SIZE
043100            WC-TAB-CHARACTER DELIMITED BY SIZE
043200            "KML-GID"      DELIMITED BY SIZE
043300            WC-TAB-CHARACTER DELIMITED BY SIZE
043400            "KML-GTYPE"    DELIMITED BY SIZE
043500            WC-TAB-CHARACTER DELIMITED BY SIZE
043600            "KML-NAME"     DELIMITED BY SIZE
043700            WC-TAB-CHARACTER DELIMITED BY SIZE
043800            "KML-ID"       DELIMITED BY SIZE
043900            WC-TAB-CHARACTER DELIMITED BY SIZE
044000            "KML-X"        DELIMITED BY SIZE
044100            WC-TAB-CHARACTER DELIMITED BY SIZE
044200            "KML-Y"        DELIMITED BY SIZE
044300         INTO WC-GEO-PRINT-LINE.
044400
044500*=================================================================
044600 6100-WRITE-PARCEL-COURSES.
044700*-----------------------------------------------------------------
044710*    One parcel of the outer parcel-table scan.  FAILED parcels
044720*    write no course rows here - their placemark's raw geometry
044730*    is written instead, by 6300, from the KML side.
044740*-----------------------------------------------------------------
044800     IF NOT WC-PAR-FAILED (WC-PAR-IX)
044900         SET WC-FLD-IX TO 1
045000         PERFORM 6110-WRITE-ONE-COURSE
045100             UNTIL WC-FLD-IX > WC-PAR-ALL-FIELDS-COUNT (WC-PAR-IX)
045200     END-IF.
045300     SET WC-PAR-IX UP BY 1.
045400
045500*=================================================================
045600 6110-WRITE-ONE-COURSE.
045700*-----------------------------------------------------------------
045710*    One field of 6100's inner field scan - only course-flagged
045720*    fields (not lot corners, monuments, points) become geo rows.
045730*-----------------------------------------------------------------
045800     IF WC-FLD-COURSE-FLAG (WC-PAR-IX WC-FLD-IX)
045900         PERFORM 6120-BUILD-GEO-ROW-MBL-SIDE
046000         PERFORM 6200-SCAN-GEO-COMMENT-TERMS
046100         PERFORM 6150-FORMAT-GEO-ROW
046200         MOVE WC-GEO-PRINT-LINE TO GEO-OUTPUT-RECORD
046300         WRITE GEO-OUTPUT-RECORD
046400         ADD 1 TO WC-GEO-ROWS-WRITTEN
046500     END-IF.
046600     SET WC-FLD-IX UP BY 1.
046700
046800*=================================================================
046900 6120-BUILD-GEO-ROW-MBL-SIDE.
047000*-----------------------------------------------------------------
047010*    Fills the MBL-side columns of WC-GEO-OUT-RECORD (WITCJON's
047020*    join layout) for one course - UID is the next synthetic
047030*    counter value, GID is the course's own sequence number.
047040*    The KML-side columns below only fill in when the course
047050*    actually matched a placemark geometry row.
047060*-----------------------------------------------------------------
047100     MOVE SPACES TO WC-GEO-OUT-RECORD.
047200     ADD 1 TO WC-GEO-UID-COUNTER.
047300     MOVE WC-GEO-UID-COUNTER TO WC-GEO-UID.
047400     SET WC-PAR-NUM TO WC-PAR-IX.
047500     MOVE WC-PAR-NUM TO WC-GEO-PID.
047600     MOVE WC-FLD-COURSE-SEQ (WC-PAR-IX WC-FLD-IX) TO WC-GEO-GID.
047700     MOVE WC-PAR-ID (WC-PAR-IX)                   TO WC-GEO-ID.
047800     MOVE WC-FLD-NAME (WC-PAR-IX WC-FLD-IX)       TO WC-GEO-GTYPE.
047900     MOVE WC-FLD-VALUE (WC-PAR-IX WC-FLD-IX)      TO WC-GEO-DIR.
048000     MOVE WC-FLD-DISTANCE (WC-PAR-IX WC-FLD-IX)   TO WC-GEO-DIST.
048100     MOVE WC-FLD-DDCOMMENT (WC-PAR-IX WC-FLD-IX)  TO WC-GEO-GCMNT.
048200     IF WC-FLD-KML-IS-MATCHED (WC-PAR-IX WC-FLD-IX)
048300         MOVE WC-FLD-KML-PID (WC-PAR-IX WC-FLD-IX)
048400                                   TO WC-GEO-KML-PID
048500         MOVE WC-FLD-KML-GID (WC-PAR-IX WC-FLD-IX)
048600                                   TO WC-GEO-KML-GID
048700         MOVE WC-FLD-KML-GTYPE (WC-PAR-IX WC-FLD-IX)
048800                                   TO WC-GEO-KML-GTYPE
048900         MOVE WC-FLD-KML-NAME (WC-PAR-IX WC-FLD-IX)
049000                                   TO WC-GEO-KML-NAME
049100         MOVE WC-FLD-KML-ID (WC-PAR-IX WC-FLD-IX)
049200                                   TO WC-GEO-KML-ID
049300         MOVE WC-FLD-KML-X (WC-PAR-IX WC-FLD-IX)
049400                                   TO WC-GEO-KML-X
049500         MOVE WC-FLD-KML-Y (WC-PAR-IX WC-FLD-IX)
049600                                   TO WC-GEO-KML-Y
049700     END-IF.
049800
049900*=================================================================
050000 6150-FORMAT-GEO-ROW.
050100*-----------------------------------------------------------------
050110*    Flattens WC-GEO-OUT-RECORD's seventeen columns into the
050120*    tab-delimited print line - same pointer/STRING idiom as
050130*    5110 on the MBL side, one field at a time via 6160.
050140*-----------------------------------------------------------------
050200     MOVE SPACES TO WC-GEO-PRINT-LINE.
050300     MOVE 1 TO WC-FLAT-PTR.
050400     MOVE WC-GEO-UID TO WC-GENERIC-TEXT.
050500     PERFORM 9800-COMPUTE-GENERIC-LEN.
050600     STRING WC-GENERIC-TEXT (1: WC-GENERIC-LEN) DELIMITED BY SIZE
050700         INTO WC-GEO-PRINT-LINE WITH POINTER WC-FLAT-PTR.
050800     MOVE WC-GEO-PID          TO WC-GENERIC-TEXT.
050900     PERFORM 6160-APPEND-TAB-FIELD.
051000     MOVE WC-GEO-GID          TO WC-GENERIC-TEXT.
051100     PERFORM 6160-APPEND-TAB-FIELD.
051200     MOVE WC-GEO-ID           TO WC-GENERIC-TEXT.
051300     PERFORM 6160-APPEND-TAB-FIELD.
051400     MOVE WC-GEO-GTYPE        TO WC-GENERIC-TEXT.
051500     PERFORM 6160-APPEND-TAB-FIELD.
051600     MOVE WC-GEO-DIR          TO WC-GENERIC-TEXT.
051700     PERFORM 6160-APPEND-TAB-FIELD.
051800     MOVE WC-GEO-DIST         TO WC-GENERIC-TEXT.
051900     PERFORM 6160-APPEND-TAB-FIELD.
052000     MOVE WC-GEO-GCMNT        TO WC-GENERIC-TEXT.
052100     PERFORM 6160-APPEND-TAB-FIELD.
052200     MOVE WC-GEO-FOUND-TERMS  TO WC-GENERIC-TEXT.
052300     PERFORM 6160-APPEND-TAB-FIELD.
052400     MOVE WC-GEO-KML-PID      TO WC-GENERIC-TEXT.
052500     PERFORM 6160-APPEND-TAB-FIELD.
052600     MOVE WC-GEO-KML-GID      TO WC-GENERIC-TEXT.
052700     PERFORM 6160-APPEND-TAB-FIELD.
052800     MOVE WC-GEO-KML-GTYPE    TO WC-GENERIC-TEXT.
052900     PERFORM 6160-APPEND-TAB-FIELD.
053000     MOVE WC-GEO-KML-NAME     TO WC-GENERIC-TEXT.
053100     PERFORM 6160-APPEND-TAB-FIELD.
053200     MOVE WC-GEO-KML-ID       TO WC-GENERIC-TEXT.
053300     PERFORM 6160-APPEND-TAB-FIELD.
053400     MOVE WC-GEO-KML-X        TO WC-GENERIC-TEXT.
053500     PERFORM 6160-APPEND-TAB-FIELD.
053600     MOVE WC-GEO-KML-Y        TO WC-GENERIC-TEXT.
053700     PERFORM 6160-APPEND-TAB-FIELD.
053800
053900*=================================================================
054000 6160-APPEND-TAB-FIELD.
054100*-----------------------------------------------------------------
054110*    One column of 6150 - a leading tab then the column's text,
054120*    or just the tab when the column is blank for this row.
054130*-----------------------------------------------------------------
054200     PERFORM 9800-COMPUTE-GENERIC-LEN.
054300     IF WC-GENERIC-LEN = 0
054400         STRING WC-TAB-CHARACTER DELIMITED BY SIZE
054500             INTO WC-GEO-PRINT-LINE WITH POINTER WC-FLAT-PTR
054600     ELSE
054700         STRING WC-TAB-CHARACTER DELIMITED BY SIZE
054800                WC-GENERIC-TEXT (1: WC-GENERIC-LEN) DELIMITED BY SIZE
054900             INTO WC-GEO-PRINT-LINE WITH POINTER WC-FLAT-PTR
055000     END-IF.
055100
055200*=================================================================
055300 6200-SCAN-GEO-COMMENT-TERMS.
055400*-----------------------------------------------------------------
055500*    Geo-comment keyword scan rule - CALLed subprogram so the
055600*    36-word table lives in one place (GEOSCAN, below).
055700*-----------------------------------------------------------------
055800     MOVE SPACES TO WC-GEO-FOUND-TERMS.
055900     CALL "GEOSCAN" USING WC-GEO-GCMNT WC-GEO-FOUND-TERMS.
056000
056100*=================================================================
056200 6300-WRITE-FAILED-PLACEMARK-GEOM.
056300*-----------------------------------------------------------------
056400*    For FAILED/NO-MATCH-KML placemarks, their own geometry rows
056500*    are written padded with blank MBL columns (skipping the
056600*    name/id row, GEOM-SEQ = -1, and the placemark's own centroid
056650*    POINT row, GEOM-SEQ = 0 - only GEOM-SEQ > 0 rows get a UID).
056700*-----------------------------------------------------------------
056800     IF WC-KML-FAILED (WC-KML-IX) OR WC-KML-NOMATCH-KML (WC-KML-IX)
056900         SET WC-KGEOM-IX TO 1
057000         PERFORM 6310-WRITE-ONE-FAILED-GEOM-ROW
057100             UNTIL WC-KGEOM-IX > WC-KML-ENTRY-COUNT (WC-KML-IX)
057200     END-IF.
057300     SET WC-KML-IX UP BY 1.
057400
057500*=================================================================
057600 6310-WRITE-ONE-FAILED-GEOM-ROW.
057700*-----------------------------------------------------------------
057710*    One geometry entry of 6300's inner scan - GEOM-SEQ > 0 per
057720*    BUSINESS RULES excludes the name row (-1) and the centroid
057730*    POINT row (0), leaving only real LineString vertices.
057740*-----------------------------------------------------------------
057800     IF WC-KGEOM-SEQ (WC-KML-IX WC-KGEOM-IX) GREATER THAN ZERO
057900         PERFORM 6320-BUILD-GEO-ROW-KML-SIDE
058000         PERFORM 6200-SCAN-GEO-COMMENT-TERMS
058100         PERFORM 6150-FORMAT-GEO-ROW
058200         MOVE WC-GEO-PRINT-LINE TO GEO-OUTPUT-RECORD
058300         WRITE GEO-OUTPUT-RECORD
058400         ADD 1 TO WC-GEO-ROWS-WRITTEN
058500     END-IF.
058600     SET WC-KGEOM-IX UP BY 1.
058700
058800*=================================================================
058900 6320-BUILD-GEO-ROW-KML-SIDE.
059000*-----------------------------------------------------------------
059010*    Failed/no-match-KML counterpart to 6120 - fills only the
059020*    KML-side columns; the MBL-side columns stay blank, since
059030*    there is no joined MBL course behind this geometry row.
059040*-----------------------------------------------------------------
059100     MOVE SPACES TO WC-GEO-OUT-RECORD.
059200     ADD 1 TO WC-GEO-UID-COUNTER.
059300     MOVE WC-GEO-UID-COUNTER TO WC-GEO-UID.
059400     MOVE WC-KGEOM-SEQ (WC-KML-IX WC-KGEOM-IX) TO WC-GEO-GID.
059500     SET WC-KML-PID-NUM TO WC-KML-IX.
059600     MOVE WC-KML-PID-NUM TO WC-KML-PID-EDIT.
059700     MOVE 1 TO WC-KML-PID-START.
059800     PERFORM 6640-SKIP-KML-PID-SPACE
059900         UNTIL WC-KML-PID-START > 5
060000            OR WC-KML-PID-EDIT (WC-KML-PID-START: 1) NOT = SPACE.
060100     MOVE WC-KML-PID-EDIT (WC-KML-PID-START:) TO WC-GEO-KML-PID.
060200     MOVE WC-KGEOM-SEQ (WC-KML-IX WC-KGEOM-IX) TO WC-COUNT-EDIT.
060300     MOVE 1 TO WC-COUNT-START.
060400     PERFORM 5125-SKIP-COUNT-LEADING-SPACE
060500         UNTIL WC-COUNT-START > 5
060600            OR WC-COUNT-EDIT (WC-COUNT-START: 1) NOT = SPACE.
060700     MOVE WC-COUNT-EDIT (WC-COUNT-START:) TO WC-GEO-KML-GID.
060800     MOVE WC-KGEOM-TYPE (WC-KML-IX WC-KGEOM-IX)  TO WC-GEO-KML-GTYPE.
060900     MOVE WC-KML-NAME (WC-KML-IX)                TO WC-GEO-KML-NAME.
061000     MOVE WC-KML-ID (WC-KML-IX)                  TO WC-GEO-KML-ID.
061100     MOVE WC-KGEOM-X (WC-KML-IX WC-KGEOM-IX)     TO WC-GEO-KML-X.
061200     MOVE WC-KGEOM-Y (WC-KML-IX WC-KGEOM-IX)     TO WC-GEO-KML-Y.
061300
061400*=================================================================
061500 6600-WRITE-KML-DUP-FILE.
061600*-----------------------------------------------------------------
061700*    KML flat file layout, duplicate-id placemarks only - the
061800*    unique-id ones are already represented in the geo file.
061900*-----------------------------------------------------------------
062000     OPEN OUTPUT KML-DUP-OUTPUT-FILE.
062100     PERFORM 6610-BUILD-KML-HEADER.
062200     MOVE WC-KML-PRINT-LINE TO KMLDUP-OUTPUT-RECORD.
062300     WRITE KMLDUP-OUTPUT-RECORD.
062400     SET WC-KML-IX TO 1.
062500     PERFORM 6620-WRITE-ONE-KML-DUP-ROW
062600         UNTIL WC-KML-IX > WC-KML-PLACEMARK-COUNT.
062700     CLOSE KML-DUP-OUTPUT-FILE.
062800     MOVE WC-OUT-KMLDUP-NAME TO WC-TRACE-FILE-NAME.
062900     DISPLAY WC-OUTPUT-TRACE-LINE.
063000
063100*=================================================================
063200 6610-BUILD-KML-HEADER.
063300*-----------------------------------------------------------------
063310*    Four-column header - pid, name, id, PointCount - for the
063320*    duplicate-id KML dump.  Much narrower than the geo header;
063330*    this file carries no MBL columns at all.
063340*-----------------------------------------------------------------
063400     MOVE SPACES TO WC-KML-PRINT-LINE.
063500     STRING "pid"  DELIMITED BY SIZE
063600            WC-TAB-CHARACTER DELIMITED BY SIZE
063700            "name" DELIMITED BY SIZE
063800            WC-TAB-CHARACTER DELIMITED BY SIZE
063900            "id"   DELIMITED BY SIZE
064000            WC-TAB-CHARACTER DELIMITED BY SIZE
064100            "PointCount" DELIMITED BY SIZE
064200         INTO WC-KML-PRINT-LINE.
064300
064400*=================================================================
064500 6620-WRITE-ONE-KML-DUP-ROW.
064600*-----------------------------------------------------------------
064610*    One placemark of the outer scan - comparator count > 1
064620*    means two or more placemarks share the same id text, so
064630*    this one goes to the dup file instead of being representable
064640*    in the geo file's KML-side columns.
064650*-----------------------------------------------------------------
064700     IF WC-KML-COMPARATOR-COUNT (WC-KML-IX) > 1
064800         PERFORM 6630-BUILD-KML-DATA-ROW
064900         MOVE WC-KML-PRINT-LINE TO KMLDUP-OUTPUT-RECORD
065000         WRITE KMLDUP-OUTPUT-RECORD
065100         ADD 1 TO WC-DUP-ROWS-WRITTEN
065200     END-IF.
065300     SET WC-KML-IX UP BY 1.
065400
065500*=================================================================
065600 6630-BUILD-KML-DATA-ROW.
065700*-----------------------------------------------------------------
065710*    pid (this placemark's table position), name, id, and the
065720*    geometry entry count, tab-delimited - same zero-suppress
065730*    idiom used throughout this program for the pid column.
065740*-----------------------------------------------------------------
065800     SET WC-KML-PID-NUM TO WC-KML-IX.
065900     MOVE WC-KML-PID-NUM TO WC-KML-PID-EDIT.
066000     MOVE 1 TO WC-KML-PID-START.
066100     PERFORM 6640-SKIP-KML-PID-SPACE
066200         UNTIL WC-KML-PID-START > 5
066300            OR WC-KML-PID-EDIT (WC-KML-PID-START: 1) NOT = SPACE.
066400     MOVE SPACES TO WC-KML-PRINT-LINE.
066500     MOVE 1 TO WC-FLAT-PTR.
066600     STRING WC-KML-PID-EDIT (WC-KML-PID-START:) DELIMITED BY SIZE
066700            WC-TAB-CHARACTER                     DELIMITED BY SIZE
066800            WC-KML-NAME (WC-KML-IX)               DELIMITED BY SIZE
066900            WC-TAB-CHARACTER                     DELIMITED BY SIZE
067000            WC-KML-ID (WC-KML-IX)                 DELIMITED BY SIZE
067100         INTO WC-KML-PRINT-LINE WITH POINTER WC-FLAT-PTR.
067200     MOVE WC-KML-GEOM-COUNT (WC-KML-IX) TO WC-COUNT-EDIT.
067300     MOVE 1 TO WC-COUNT-START.
067400     PERFORM 5125-SKIP-COUNT-LEADING-SPACE
067500         UNTIL WC-COUNT-START > 5
067600            OR WC-COUNT-EDIT (WC-COUNT-START: 1) NOT = SPACE.
067700     STRING WC-TAB-CHARACTER DELIMITED BY SIZE
067800            WC-COUNT-EDIT (WC-COUNT-START:) DELIMITED BY SIZE
067900         INTO WC-KML-PRINT-LINE WITH POINTER WC-FLAT-PTR.
068000
068100*=================================================================
068200 6640-SKIP-KML-PID-SPACE.
068300*-----------------------------------------------------------------
068310*    One step of the KML-side pid zero-suppress scan - shared
068320*    by 6320's geo row and 6630's dup row.
068330*-----------------------------------------------------------------
068400     ADD 1 TO WC-KML-PID-START.
068500
068600*=================================================================
068700 7000-DISPLAY-SUMMARY.
068800*-----------------------------------------------------------------
068810*    Last step of the job - the eight run-wide counters WITJOIN
068820*    accumulated, plus this program's own three row-written
068830*    counts, all to SYSOUT.  Nothing here is written to a file.
068840*-----------------------------------------------------------------
068900     DISPLAY "WITNESS RUN SUMMARY -".
069000     DISPLAY "  PARCELS COMBINED      - " WC-SUM-PARCELS-COMBINED.
069100     DISPLAY "  PARCELS FAILED        - " WC-SUM-PARCELS-FAILED.
069200     DISPLAY "  PARCELS NOMATCH-KML   - " WC-SUM-PARCELS-NOMATCH-KML.
069300     DISPLAY "  PARCELS NOMATCH-MBL   - " WC-SUM-PARCELS-NOMATCH-MBL.
069400     DISPLAY "  COURSES JOINED        - " WC-SUM-COURSES-JOINED.
069500     DISPLAY "  COURSES FAILED        - " WC-SUM-COURSES-FAILED.
069600     DISPLAY "  COURSES NOMATCH-KML   - " WC-SUM-COURSES-NOMATCH-KML.
069700     DISPLAY "  COURSES NOMATCH-MBL   - " WC-SUM-COURSES-NOMATCH-MBL.
069800     DISPLAY "WITFLAT - " WC-FLAT-ROWS-WRITTEN " FLAT, "
069900             WC-GEO-ROWS-WRITTEN " GEO, "
070000             WC-DUP-ROWS-WRITTEN " DUP ROW(S) WRITTEN".
070100
070200*=================================================================
070300 9800-COMPUTE-GENERIC-LEN.
070400*-----------------------------------------------------------------
070500*    Scans WC-GENERIC-TEXT backward for the last non-space byte.
070600*    No FUNCTION intrinsics on this job.
070700*-----------------------------------------------------------------
070800     MOVE 250 TO WC-GENERIC-LEN.
070900     PERFORM 9810-TRIM-GENERIC-ONE
071000         UNTIL WC-GENERIC-LEN = 0
071100            OR WC-GENERIC-TEXT (WC-GENERIC-LEN: 1) NOT = SPACE.
071200
071300*=================================================================
071400 9810-TRIM-GENERIC-ONE.
071500*-----------------------------------------------------------------
071600     SUBTRACT 1 FROM WC-GENERIC-LEN.
071700
071800******************************************************************
071900*                                                                *
072000*   SUBPROGRAM:   GEOSCAN                                       *
072100*                                                                *
072200*   Geo-comment keyword scan rule - scans a course comment for   *
072300*   any of a fixed list of tree-species words, case-insensitive, *
072400*   and returns the matches comma-joined.  CALLed by WITFLAT's   *
072500*   6200-SCAN-GEO-COMMENT-TERMS once per course row.              *
072600*                                                                *
072700*   CHANGE LOG -                                                 *
072800*     06/20/89  R.HATCH      ORIGINAL SUBPROGRAM (CR1774).       *
072900*     02/09/98  T.OROURKE    Y2K REVIEW - NO DATE FIELDS HERE.   *
073000*     07/02/02  L.FENWICK    GNUCOBOL PORT - INSPECT CONVERTING  *
073100*                            REPLACES A VENDOR UPPER-CASE CALL.  *
073200******************************************************************
073300 IDENTIFICATION DIVISION.
073400 PROGRAM-ID.      GEOSCAN.
073500 AUTHOR.          R. HATCH.
073600 INSTALLATION.    ABSTRACT RESEARCH SERVICES - DATA CENTER.
073700 DATE-WRITTEN.    06/20/89.
073800 DATE-COMPILED.   07/02/02.
073900 SECURITY.        UNCLASSIFIED - INTERNAL BATCH JOB.
074000
074100 ENVIRONMENT DIVISION.
074200 CONFIGURATION SECTION.
074300 SPECIAL-NAMES.
074400     UPSI-2 ON STATUS IS WC-TRACE-GEOSCAN
074500            OFF STATUS IS WC-NO-TRACE-GEOSCAN.
074600
074700 DATA DIVISION.
074800 WORKING-STORAGE SECTION.
074810*-----------------------------------------------------------------
074820*    Upshift table for the comment text before scanning - the
074830*    keyword list below is all upper case, and KML placemark
074840*    comments arrive in whatever case the surveyor typed.
074850*-----------------------------------------------------------------
074900 01  WC-LOWER-ALPHABET         PIC X(26)
075000         VALUE "abcdefghijklmnopqrstuvwxyz".
075100 01  WC-UPPER-ALPHABET         PIC X(26)
075200         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
075300
075310*-----------------------------------------------------------------
075320*    Upper-cased working copy of the comment text; the HALF1/
075330*    HALF2 REDEFINES is a trace-display split only, added so the
075340*    UPSI-2 DISPLAY below could show a 200-byte field in two
075350*    80-column console lines without truncating it.
075360*-----------------------------------------------------------------
075400 01  WC-GCMNT-LOCAL            PIC X(200).
075500 01  WC-GCMNT-LOCAL-GROUP REDEFINES WC-GCMNT-LOCAL.
075600     05  WC-GCMNT-LOCAL-HALF1  PIC X(100).
075700     05  WC-GCMNT-LOCAL-HALF2  PIC X(100).
075800
075850*-----------------------------------------------------------------
075860*    35-word tree/shrub species keyword list (CR1774).  Kept as
075870*    FILLER VALUE literals redefined into an indexed table so a
075880*    new species is one more FILLER line, no logic change.
075890*-----------------------------------------------------------------
075900 01  WC-KEYWORD-LITERALS.
076000     05  FILLER  PIC X(10) VALUE "ASH".
076100     05  FILLER  PIC X(10) VALUE "BARK".
076200     05  FILLER  PIC X(10) VALUE "BAY".
076300     05  FILLER  PIC X(10) VALUE "BEECH".
076400     05  FILLER  PIC X(10) VALUE "BIRCH".
076500     05  FILLER  PIC X(10) VALUE "BUSH".
076600     05  FILLER  PIC X(10) VALUE "CEDAR".
076700     05  FILLER  PIC X(10) VALUE "CHERRY".
076800     05  FILLER  PIC X(10) VALUE "CHESTNUT".
076900     05  FILLER  PIC X(10) VALUE "CURRANT".
077000     05  FILLER  PIC X(10) VALUE "CYPRESS".
077100     05  FILLER  PIC X(10) VALUE "DOGWOOD".
077200     05  FILLER  PIC X(10) VALUE "ELM".
077300     05  FILLER  PIC X(10) VALUE "GUM".
077400     05  FILLER  PIC X(10) VALUE "HAW".
077500     05  FILLER  PIC X(10) VALUE "HICKORY".
077600     05  FILLER  PIC X(10) VALUE "HOLLY".
077700     05  FILLER  PIC X(10) VALUE "LAUREL".
077800     05  FILLER  PIC X(10) VALUE "LOCUST".
077900     05  FILLER  PIC X(10) VALUE "MAPLE".
078000     05  FILLER  PIC X(10) VALUE "MULBERRY".
078100     05  FILLER  PIC X(10) VALUE "MYRTLE".
078200     05  FILLER  PIC X(10) VALUE "OAK".
078300     05  FILLER  PIC X(10) VALUE "PEACH".
078400     05  FILLER  PIC X(10) VALUE "PERSIMMON".
078500     05  FILLER  PIC X(10) VALUE "PIGNUT".
078600     05  FILLER  PIC X(10) VALUE "PINE".
078700     05  FILLER  PIC X(10) VALUE "POPLAR".
078800     05  FILLER  PIC X(10) VALUE "SASSAFRAS".
078900     05  FILLER  PIC X(10) VALUE "SCRUB".
079000     05  FILLER  PIC X(10) VALUE "SPICE".
079100     05  FILLER  PIC X(10) VALUE "TREE".
079200     05  FILLER  PIC X(10) VALUE "WALNUT".
079300     05  FILLER  PIC X(10) VALUE "WILLOW".
079400     05  FILLER  PIC X(10) VALUE "WOOD".
079500 01  WC-KEYWORD-TABLE REDEFINES WC-KEYWORD-LITERALS.
079600     05  WC-KEYWORD            PIC X(10) OCCURS 35 TIMES
079700                               INDEXED BY WC-KW-IX.
079800
079810*-----------------------------------------------------------------
079820*    WC-KW-FOUND-COUNT is the per-keyword INSPECT TALLYING hit
079830*    count (1000); WC-KW-MATCH-COUNT is the running total across
079840*    the full 35-word table, used to decide whether a comma
079850*    separator is needed before the next match in LK-FOUND-TERMS.
079860*-----------------------------------------------------------------
079900 77  WC-KW-FOUND-COUNT         PIC 9(3) COMP.
080000 77  WC-KW-MATCH-COUNT         PIC 9(3) COMP.
080100 01  WC-OUT-PTR                PIC 9(4) COMP.
080200 01  WC-GENERIC-TEXT           PIC X(250).
080300 77  WC-GENERIC-LEN            PIC 9(4) COMP.
080400
080500 LINKAGE SECTION.
080510*-----------------------------------------------------------------
080520*    One comment in, one comma-joined found-terms list out.
080530*    LK-FOUND-TERMS-GROUP is unused by this subprogram's own
080540*    logic; kept for parity with the caller's matching layout.
080550*-----------------------------------------------------------------
080600 01  LK-GCMNT-TEXT             PIC X(200).
080700 01  LK-FOUND-TERMS            PIC X(250).
080800 01  LK-FOUND-TERMS-GROUP REDEFINES LK-FOUND-TERMS.
080900     05  LK-FOUND-TERMS-TEXT   PIC X(250).
081000
081100 PROCEDURE DIVISION USING LK-GCMNT-TEXT LK-FOUND-TERMS.
081200*=================================================================
081300 0000-MAIN-CONTROL.
081400*-----------------------------------------------------------------
081410*    CALLed fresh per course row - no static data survives a
081420*    CALL, so every WORKING-STORAGE item here is set before use.
081430*    UPSI-2, set at job start, turns the trace DISPLAYs on.
081440*-----------------------------------------------------------------
081500     MOVE SPACES TO LK-FOUND-TERMS.
081600     MOVE ZERO   TO WC-KW-MATCH-COUNT.
081700     MOVE 1      TO WC-OUT-PTR.
081800     MOVE LK-GCMNT-TEXT TO WC-GCMNT-LOCAL.
081900     INSPECT WC-GCMNT-LOCAL
082000         CONVERTING WC-LOWER-ALPHABET TO WC-UPPER-ALPHABET.
082100     SET WC-KW-IX TO 1.
082200     PERFORM 1000-SCAN-ONE-KEYWORD
082300         UNTIL WC-KW-IX > 35.
082400     IF WC-TRACE-GEOSCAN
082500         DISPLAY "GEOSCAN HALF1- " WC-GCMNT-LOCAL-HALF1
082600         DISPLAY "GEOSCAN HALF2- " WC-GCMNT-LOCAL-HALF2
082700         DISPLAY "GEOSCAN TERMS- " LK-FOUND-TERMS-TEXT
082800     END-IF.
082900     EXIT PROGRAM.
083000
083100*=================================================================
083200 1000-SCAN-ONE-KEYWORD.
083300*-----------------------------------------------------------------
083310*    One word of the 35-word table.  INSPECT TALLYING FOR ALL
083320*    counts substring occurrences, not whole-word matches - a
083330*    comment with "ASHFALL" would still tally a hit on ASH; this
083340*    has been a known quirk of CR1774 since the original scan.
083350*-----------------------------------------------------------------
083400     MOVE WC-KEYWORD (WC-KW-IX) TO WC-GENERIC-TEXT.
083500     PERFORM 9800-COMPUTE-GENERIC-LEN.
083600     MOVE ZERO TO WC-KW-FOUND-COUNT.
083700     INSPECT WC-GCMNT-LOCAL
083800         TALLYING WC-KW-FOUND-COUNT
083900             FOR ALL WC-KEYWORD (WC-KW-IX) (1: WC-GENERIC-LEN).
084000     IF WC-KW-FOUND-COUNT > 0
084100         IF WC-KW-MATCH-COUNT > 0
084200             STRING ", " DELIMITED BY SIZE
084300                 INTO LK-FOUND-TERMS WITH POINTER WC-OUT-PTR
084400         END-IF
084500         STRING WC-KEYWORD (WC-KW-IX) (1: WC-GENERIC-LEN)
084600                            DELIMITED BY SIZE
084700             INTO LK-FOUND-TERMS WITH POINTER WC-OUT-PTR
084800         ADD 1 TO WC-KW-MATCH-COUNT
084900     END-IF.
085000     SET WC-KW-IX UP BY 1.
085100
085200*=================================================================
085300 9800-COMPUTE-GENERIC-LEN.
085400*-----------------------------------------------------------------
085500     MOVE 250 TO WC-GENERIC-LEN.
085600     PERFORM 9810-TRIM-GENERIC-ONE
085700         UNTIL WC-GENERIC-LEN = 0
085800            OR WC-GENERIC-TEXT (WC-GENERIC-LEN: 1) NOT = SPACE.
085900
086000*=================================================================
086100 9810-TRIM-GENERIC-ONE.
086200*-----------------------------------------------------------------
086300     SUBTRACT 1 FROM WC-GENERIC-LEN.
086400
086500 END PROGRAM GEOSCAN.
086600 END PROGRAM WITFLAT.
