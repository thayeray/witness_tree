000100******************************************************************
000200*                                                                *
000300*   PROGRAM:      WITKML                                        *
000400*   JOB:          WITN010 (STEP 2)                               *
000500*                                                                *
000600*   Parses a DeedMapper ".kml" placemark export into the         *
000700*   WC-KML-TABLE work area - one occurrence per placemark, each  *
000800*   holding its name/id/Point/LineString-vertex entries.         *
000900*   CALLed by WITNESS.                                           *
001000*                                                                *
001100*   CHANGE LOG -                                                 *
001200*     08/19/88  R.HATCH      ORIGINAL PROGRAM - KML CAME LATER   *
001300*                            THAN THE MBL SIDE OF THE JOB.       *
001400*     11/14/91  D.MCKEE      ADDED id/name ENTRY ROWS SO THE     *
001500*                            _kmlDup FLAT FILE HAS SOMETHING TO  *
001600*                            PRINT (CR4471).                     *
001700*     02/09/98  T.OROURKE    Y2K REVIEW - NO DATE FIELDS HERE.   *
001800*     07/02/02  L.FENWICK    GNUCOBOL PORT - UNSTRING POINTER    *
001900*                            REWRITE OF THE TAG EXTRACTS.        *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.      WITKML.
002300 AUTHOR.          R. HATCH.
002400 INSTALLATION.    ABSTRACT RESEARCH SERVICES - DATA CENTER.
002500 DATE-WRITTEN.    08/19/88.
002600 DATE-COMPILED.   07/02/02.
002700 SECURITY.        UNCLASSIFIED - INTERNAL BATCH JOB.
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     UPSI-1 ON STATUS IS WC-TRACE-PARSE
003400            OFF STATUS IS WC-NO-TRACE.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT KML-INPUT-FILE      ASSIGN TO WC-KML-FILE-NAME
003800                                 ORGANIZATION LINE SEQUENTIAL
003900                                 FILE STATUS IS WC-KML-STATUS.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  KML-INPUT-FILE.
004400 01  KML-INPUT-RECORD                  PIC X(250).
004500
004600 WORKING-STORAGE SECTION.
004700 01  WC-KML-STATUS                     PIC X(2).
004800     88  WC-KML-OK                        VALUE "00".
004900     88  WC-KML-EOF-STAT                  VALUE "10".
005000
005100 01  WC-AT-EOF-FLAG                    PIC X VALUE "N".
005200     88  WC-AT-EOF                        VALUE "Y".
005300
005400 01  WC-CURRENT-LINE                   PIC X(250).
005500 01  WC-CURRENT-LINE-BYTES REDEFINES WC-CURRENT-LINE
005600                                     PIC X(1) OCCURS 250
005700                                     INDEXED BY WC-CL-IX.
005800
005810*----------------------------------------------------------------
005820*    Generic trim-to-length scratch, same idiom as WITMBL's own
005830*    WC-GENERIC-TEXT/WC-GENERIC-LEN pair; WC-LINE-PTR is the
005840*    shared UNSTRING pointer used by every tag extract below.
005850*----------------------------------------------------------------
005900 01  WC-GENERIC-TEXT                   PIC X(250).
006000 77  WC-GENERIC-LEN                    PIC 9(4) COMP.
006100 01  WC-LINE-PTR                       PIC 9(4) COMP.
006200
006210*----------------------------------------------------------------
006220*    Point/LineString state switches - set by 2320-CLASSIFY-
006230*    GEOMETRY-LINE on seeing the opening tag, cleared again on
006240*    the matching "</Placemark>" (2310) or, for Point, right
006250*    after the single coordinate triple is consumed (2500).
006260*    WC-STATE-FLAGS is a one-byte view kept only for the trace
006270*    DISPLAY that dumps the current parse state under UPSI-1.
006280*----------------------------------------------------------------
006300 01  WC-IN-POINT-FLAG                  PIC X VALUE "N".
006400     88  WC-IN-POINT                      VALUE "Y".
006500 01  WC-IN-LINE-STRING-FLAG            PIC X VALUE "N".
006600     88  WC-IN-LINE-STRING                VALUE "Y".
006700 01  WC-STATE-FLAGS REDEFINES WC-IN-POINT-FLAG.
006800     05  FILLER                        PIC X.
006900
006910*----------------------------------------------------------------
006920*    Coordinate-parsing working fields - WC-COORD-TEXT is the
006930*    full body between <coordinates> and </coordinates> (one or
006940*    more space-separated triples); WC-COORD-TRIPLE is a single
006950*    lon,lat[,z] triple with its byte-table REDEFINES kept for
006960*    trace DISPLAYs; WC-COORD-X/Y/Z-DISCARD are 2740's comma-
006970*    split results (Z is parsed only to be thrown away - this
006980*    job carries no elevation); WC-COORD-SEMI-DUMMY is that
006990*    UNSTRING's own pointer, named for the "throwaway" it is.
006995*----------------------------------------------------------------
007000 01  WC-COORD-TEXT                     PIC X(200).
007100 01  WC-COORD-LEN                      PIC 9(4) COMP.
007200 01  WC-COORD-TRIPLE                   PIC X(60).
007300 01  WC-COORD-TRIPLE-R REDEFINES WC-COORD-TRIPLE.
007400     05  WC-COORD-TRIPLE-BYTES         PIC X(1) OCCURS 60.
007500 01  WC-COORD-X                        PIC X(20).
007600 01  WC-COORD-Y                        PIC X(20).
007700 01  WC-COORD-Z-DISCARD                PIC X(20).
007800 01  WC-COORD-SEMI-DUMMY               PIC 9(2) COMP.
007900
007910*----------------------------------------------------------------
007920*    Geometry sequence number (signed - the Point centroid is
007930*    zero, the "name"/"id" rows use -1, a LineString's vertices
007940*    run 1,2,3...) and its zero-suppressed edited form used to
007950*    build the synthetic join key in 2900-BUILD-GEOM-KEY, plus
007960*    the left-trim subscript that formula advances.
007970*----------------------------------------------------------------
008000 01  WC-VERTEX-SEQ                     PIC S9(5).
008100 01  WC-SEQ-EDIT                       PIC ---9.
008200 01  WC-SEQ-START                      PIC 9(2) COMP.
008300
008400 LINKAGE SECTION.
008500 COPY "WITCPRM.cpy".
008600 COPY "WITCKML.cpy".
008700
008800 PROCEDURE DIVISION USING WC-RUN-PARM-CARD
008900                           WC-KML-TABLE.
009000*=================================================================
009100 0000-MAIN-CONTROL.
009200*-----------------------------------------------------------------
009210*    Opens the KML export and runs the read/classify loop to
009220*    end of file, leaving one populated WC-KML-TABLE row per
009230*    <Placemark> for the CALLer.  Termination is belt-and-
009240*    braces - either the physical end of file (WC-KML-EOF-STAT)
009250*    or the "</kml>" closing-tag sentinel (WC-AT-EOF) stops the
009260*    loop, whichever comes first.
009270*-----------------------------------------------------------------
009300     PERFORM 1000-INITIALIZE.
009400     OPEN INPUT KML-INPUT-FILE.
009500     IF NOT WC-KML-OK
009600         DISPLAY "WITKML - UNABLE TO OPEN " WC-KML-FILE-NAME
009700                 " STATUS " WC-KML-STATUS
009800         GOBACK
009900     END-IF.
010000     PERFORM 2000-PROCESS-ONE-LINE THRU 2000-EXIT
010100         UNTIL WC-KML-EOF-STAT OR WC-AT-EOF.
010300     CLOSE KML-INPUT-FILE.
010400     DISPLAY "WITKML - " WC-KML-PLACEMARK-COUNT
010500             " PLACEMARK(S) PARSED".
010600     GOBACK.
010700
010800*=================================================================
010900 1000-INITIALIZE.
011000*-----------------------------------------------------------------
011010*    Clears the placemark count and both geometry state flags
011020*    before the first line of the KML export is read.
011030*-----------------------------------------------------------------
011100     MOVE ZERO TO WC-KML-PLACEMARK-COUNT.
011200     MOVE "N"  TO WC-IN-POINT-FLAG WC-IN-LINE-STRING-FLAG
011300                  WC-AT-EOF-FLAG.
011400
011500*=================================================================
011600 2000-PROCESS-ONE-LINE.
011700*-----------------------------------------------------------------
011710*    Ranged loop body, 2000-PROCESS-ONE-LINE THRU 2000-EXIT - the
011720*    GO TO drops straight past classification once the file itself
011730*    has run dry (the "</kml>" sentinel is caught separately by
011740*    2300-CLASSIFY-KML-LINE and ends the loop on its own UNTIL
011750*    test, with no GO TO needed for that case).
011800     PERFORM 2100-READ-KML-LINE.
011850     IF WC-KML-EOF-STAT
011860         GO TO 2000-EXIT
011870     END-IF.
011900     PERFORM 2300-CLASSIFY-KML-LINE.
011950
011960 2000-EXIT.
011970     EXIT.
012000
012100*=================================================================
012200 2100-READ-KML-LINE.
012300*-----------------------------------------------------------------
012400     READ KML-INPUT-FILE INTO WC-CURRENT-LINE
012500         AT END
012600             MOVE "10" TO WC-KML-STATUS
012700     END-READ.
012800
012900*=================================================================
013000 2200-OPEN-PLACEMARK.
013100*-----------------------------------------------------------------
013110*    Opens a new current-placemark row on "<Placemark>" - resets
013120*    the name/id, the two geometry counters, the comparator
013130*    count used later by WITJOIN, the match-status byte, and
013140*    both Point/LineString state flags for the entries to come.
013150*-----------------------------------------------------------------
013200     ADD 1 TO WC-KML-PLACEMARK-COUNT.
013300     SET WC-KML-IX TO WC-KML-PLACEMARK-COUNT.
013400     MOVE SPACES TO WC-KML-NAME (WC-KML-IX).
013500     MOVE SPACES TO WC-KML-ID (WC-KML-IX).
013600     MOVE ZERO   TO WC-KML-ENTRY-COUNT (WC-KML-IX).
013700     MOVE ZERO   TO WC-KML-GEOM-COUNT (WC-KML-IX).
013800     MOVE ZERO   TO WC-KML-COMPARATOR-COUNT (WC-KML-IX).
013900     MOVE SPACE  TO WC-KML-MATCH-STATUS (WC-KML-IX).
014000     MOVE "N"    TO WC-IN-POINT-FLAG WC-IN-LINE-STRING-FLAG.
014100
014200*=================================================================
014300 2300-CLASSIFY-KML-LINE.
014400*-----------------------------------------------------------------
014500*    A placemark's own entry rows (name, id, Point, LineString
014600*    vertices) are classified one line at a time (BATCH FLOW 2).
014700*-----------------------------------------------------------------
014800     MOVE ZERO TO WC-GENERIC-LEN.
014900     INSPECT WC-CURRENT-LINE
015000         TALLYING WC-GENERIC-LEN FOR ALL "</kml>".
015100     IF WC-GENERIC-LEN > 0
015200         SET WC-AT-EOF TO TRUE
015300     ELSE
015400         MOVE ZERO TO WC-GENERIC-LEN
015500         INSPECT WC-CURRENT-LINE
015600             TALLYING WC-GENERIC-LEN FOR ALL "<Placemark>"
015700         IF WC-GENERIC-LEN > 0
015800             PERFORM 2200-OPEN-PLACEMARK
015900         ELSE
016000             PERFORM 2310-CLASSIFY-PLACEMARK-LINE
016100         END-IF
016200     END-IF.
016300
016400*=================================================================
016500 2310-CLASSIFY-PLACEMARK-LINE.
016600*-----------------------------------------------------------------
016610*    Nested-IF tag cascade (no EVALUATE, no intrinsic FUNCTION) -
016620*    tests, in order, for the placemark's closing tag, its
016630*    <name>, its SimpleData id field, and failing all three,
016640*    falls through to the geometry-tag cascade in 2320.
016650*-----------------------------------------------------------------
016700     MOVE ZERO TO WC-GENERIC-LEN.
016800     INSPECT WC-CURRENT-LINE
016900         TALLYING WC-GENERIC-LEN FOR ALL "</Placemark>".
017000     IF WC-GENERIC-LEN > 0
017100         MOVE "N" TO WC-IN-POINT-FLAG WC-IN-LINE-STRING-FLAG
017200     ELSE
017300         MOVE ZERO TO WC-GENERIC-LEN
017400         INSPECT WC-CURRENT-LINE
017500             TALLYING WC-GENERIC-LEN FOR ALL "<name>"
017600         IF WC-GENERIC-LEN > 0
017700             PERFORM 2400-EXTRACT-NAME
017800         ELSE
017900             MOVE ZERO TO WC-GENERIC-LEN
018000             INSPECT WC-CURRENT-LINE
018100                 TALLYING WC-GENERIC-LEN
018200                     FOR ALL "SimpleData name=""id"""
018300             IF WC-GENERIC-LEN > 0
018400                 PERFORM 2410-EXTRACT-ID
018500             ELSE
018600                 PERFORM 2320-CLASSIFY-GEOMETRY-LINE
018700             END-IF
018800         END-IF
018900     END-IF.
019000
019100*=================================================================
019200 2320-CLASSIFY-GEOMETRY-LINE.
019300*-----------------------------------------------------------------
019310*    Second stage of the cascade - sets the Point/LineString
019320*    state flag on the opening tag, and on <coordinates> hands
019330*    off to whichever of 2500/2600 matches the flag that is on
019340*    (neither fires if <coordinates> turns up outside both).
019350*-----------------------------------------------------------------
019400     MOVE ZERO TO WC-GENERIC-LEN.
019500     INSPECT WC-CURRENT-LINE
019600         TALLYING WC-GENERIC-LEN FOR ALL "<Point>".
019700     IF WC-GENERIC-LEN > 0
019800         MOVE "Y" TO WC-IN-POINT-FLAG
019900     ELSE
020000         MOVE ZERO TO WC-GENERIC-LEN
020100         INSPECT WC-CURRENT-LINE
020200             TALLYING WC-GENERIC-LEN FOR ALL "<LineString>"
020300         IF WC-GENERIC-LEN > 0
020400             MOVE "Y" TO WC-IN-LINE-STRING-FLAG
020500         ELSE
020600             MOVE ZERO TO WC-GENERIC-LEN
020700             INSPECT WC-CURRENT-LINE
020800                 TALLYING WC-GENERIC-LEN FOR ALL "<coordinates>"
020900             IF WC-GENERIC-LEN > 0
021000                 IF WC-IN-POINT
021100                     PERFORM 2500-PARSE-POINT
021200                 ELSE
021300                     IF WC-IN-LINE-STRING
021400                         PERFORM 2600-PARSE-LINE-STRING
021500                     END-IF
021600                 END-IF
021700             END-IF
021800         END-IF
021900     END-IF.
022000
022100*=================================================================
022200 2400-EXTRACT-NAME.
022300*-----------------------------------------------------------------
022310*    Pulls the text between <name> and </name> and stores it as
022320*    the placemark's name/id row (BATCH FLOW 2) - sequence -1,
022330*    outside the course-join numbering LineString vertices use.
022340*-----------------------------------------------------------------
022400     MOVE 1 TO WC-LINE-PTR.
022500     UNSTRING WC-CURRENT-LINE DELIMITED BY "<name>"
022600         INTO WC-GENERIC-TEXT
022700         WITH POINTER WC-LINE-PTR
022800     END-UNSTRING.
022900     UNSTRING WC-CURRENT-LINE DELIMITED BY "</name>"
023000         INTO WC-KML-NAME (WC-KML-IX)
023100         WITH POINTER WC-LINE-PTR
023200     END-UNSTRING.
023300     ADD 1 TO WC-KML-ENTRY-COUNT (WC-KML-IX).
023400     SET WC-KGEOM-IX TO WC-KML-ENTRY-COUNT (WC-KML-IX).
023500     MOVE -1               TO WC-KGEOM-SEQ (WC-KML-IX WC-KGEOM-IX).
023600     MOVE "name"           TO WC-KGEOM-TYPE (WC-KML-IX WC-KGEOM-IX).
023700     MOVE WC-KML-NAME (WC-KML-IX)
023800                           TO WC-KGEOM-NAME-OR-ID
023900                                   (WC-KML-IX WC-KGEOM-IX).
024000
024100*=================================================================
024200 2410-EXTRACT-ID.
024300*-----------------------------------------------------------------
024310*    Same idea as 2400 above, but for the SimpleData name="id"
024320*    field (CR4471) - this is the tract id text that WITJOIN
024330*    compares against WC-PAR-ID to find a parcel's match.
024340*-----------------------------------------------------------------
024400     MOVE 1 TO WC-LINE-PTR.
024500     UNSTRING WC-CURRENT-LINE DELIMITED BY """>"
024600         INTO WC-GENERIC-TEXT
024700         WITH POINTER WC-LINE-PTR
024800     END-UNSTRING.
024900     UNSTRING WC-CURRENT-LINE DELIMITED BY "</SimpleData>"
025000         INTO WC-KML-ID (WC-KML-IX)
025100         WITH POINTER WC-LINE-PTR
025200     END-UNSTRING.
025300     ADD 1 TO WC-KML-ENTRY-COUNT (WC-KML-IX).
025400     SET WC-KGEOM-IX TO WC-KML-ENTRY-COUNT (WC-KML-IX).
025500     MOVE -1               TO WC-KGEOM-SEQ (WC-KML-IX WC-KGEOM-IX).
025600     MOVE "id"             TO WC-KGEOM-TYPE (WC-KML-IX WC-KGEOM-IX).
025700     MOVE WC-KML-ID (WC-KML-IX)
025800                           TO WC-KGEOM-NAME-OR-ID
025900                                   (WC-KML-IX WC-KGEOM-IX).
026000
026100*=================================================================
026200 2500-PARSE-POINT.
026300*-----------------------------------------------------------------
026400*    The Point block's centroid is geometry sequence 0 - it does
026500*    not take part in the course join (BUSINESS RULES).
026600*-----------------------------------------------------------------
026700     MOVE 0 TO WC-VERTEX-SEQ.
026800     PERFORM 2700-EXTRACT-COORD-TEXT.
026900     PERFORM 2710-ADD-ONE-GEOM-ROW.
027000     ADD 1 TO WC-KML-GEOM-COUNT (WC-KML-IX).
027100     MOVE "N" TO WC-IN-POINT-FLAG.
027200
027300*=================================================================
027400 2600-PARSE-LINE-STRING.
027500*-----------------------------------------------------------------
027600*    A LineString's <coordinates> is a space-separated list of
027700*    comma-separated lon,lat[,z] triples, one vertex per triple,
027800*    numbered 1,2,3... in file order (BATCH FLOW 2).
027900*-----------------------------------------------------------------
028000     PERFORM 2720-EXTRACT-COORDINATES-BODY.
028100     MOVE 1 TO WC-LINE-PTR.
028200     MOVE 0 TO WC-VERTEX-SEQ.
028300     PERFORM 2730-EXTRACT-ONE-VERTEX
028400         UNTIL WC-LINE-PTR > WC-COORD-LEN.
028500     MOVE "N" TO WC-IN-LINE-STRING-FLAG.
028600
028700*=================================================================
028800 2700-EXTRACT-COORD-TEXT.
028900*-----------------------------------------------------------------
028910*    A Point block has exactly one coordinate triple, so unlike
028920*    2730 below there is no space-delimited loop here - just
028930*    pull the body and split its single triple.
028940*-----------------------------------------------------------------
029000     PERFORM 2720-EXTRACT-COORDINATES-BODY.
029100     MOVE WC-COORD-TEXT TO WC-COORD-TRIPLE.
029200     PERFORM 2740-SPLIT-ONE-TRIPLE.
029300
029400*=================================================================
029500 2710-ADD-ONE-GEOM-ROW.
029600*-----------------------------------------------------------------
029610*    Common tail shared by Point (2500) and LineString vertex
029620*    (2730) parsing - appends one geometry row carrying its
029630*    sequence number, shape type, X/Y, and synthetic join key.
029640*-----------------------------------------------------------------
029700     ADD 1 TO WC-KML-ENTRY-COUNT (WC-KML-IX).
029800     SET WC-KGEOM-IX TO WC-KML-ENTRY-COUNT (WC-KML-IX).
029900     MOVE WC-VERTEX-SEQ    TO WC-KGEOM-SEQ (WC-KML-IX WC-KGEOM-IX).
030000     IF WC-VERTEX-SEQ = 0
030100         MOVE "Point"      TO WC-KGEOM-TYPE (WC-KML-IX WC-KGEOM-IX)
030200     ELSE
030300         MOVE "LineString" TO WC-KGEOM-TYPE (WC-KML-IX WC-KGEOM-IX)
030400     END-IF.
030500     MOVE WC-COORD-X       TO WC-KGEOM-X (WC-KML-IX WC-KGEOM-IX).
030600     MOVE WC-COORD-Y       TO WC-KGEOM-Y (WC-KML-IX WC-KGEOM-IX).
030700     PERFORM 2900-BUILD-GEOM-KEY.
030800     MOVE WC-GENERIC-TEXT (1:60)
030900                          TO WC-KGEOM-NAME-OR-ID
031000                                   (WC-KML-IX WC-KGEOM-IX).
031100
031200*=================================================================
031300 2720-EXTRACT-COORDINATES-BODY.
031400*-----------------------------------------------------------------
031410*    Shared by Point and LineString parsing - pulls everything
031420*    between <coordinates> and </coordinates> and trims it to
031430*    its true length for the space-delimited walk that follows.
031440*-----------------------------------------------------------------
031500     MOVE SPACES TO WC-COORD-TEXT.
031600     MOVE 1 TO WC-LINE-PTR.
031700     UNSTRING WC-CURRENT-LINE DELIMITED BY "<coordinates>"
031800         INTO WC-GENERIC-TEXT
031900         WITH POINTER WC-LINE-PTR
032000     END-UNSTRING.
032100     UNSTRING WC-CURRENT-LINE DELIMITED BY "</coordinates>"
032200         INTO WC-COORD-TEXT
032300         WITH POINTER WC-LINE-PTR
032400     END-UNSTRING.
032500     MOVE WC-COORD-TEXT TO WC-GENERIC-TEXT.
032600     PERFORM 9800-COMPUTE-GENERIC-LEN.
032700     MOVE WC-GENERIC-LEN TO WC-COORD-LEN.
032800
032900*=================================================================
033000 2730-EXTRACT-ONE-VERTEX.
033100*-----------------------------------------------------------------
033110*    One step of 2600's vertex loop - pulls the next space-
033120*    delimited triple, splits it, and appends the geometry row,
033130*    leaving WC-LINE-PTR advanced for the next iteration.
033140*-----------------------------------------------------------------
033200     ADD 1 TO WC-VERTEX-SEQ.
033300     MOVE SPACES TO WC-COORD-TRIPLE.
033400     UNSTRING WC-COORD-TEXT (1: WC-COORD-LEN)
033500             DELIMITED BY ALL SPACE
033600         INTO WC-COORD-TRIPLE
033700         WITH POINTER WC-LINE-PTR
033800     END-UNSTRING.
033900     PERFORM 2740-SPLIT-ONE-TRIPLE.
034000     PERFORM 2710-ADD-ONE-GEOM-ROW.
034100
034200*=================================================================
034300 2740-SPLIT-ONE-TRIPLE.
034400*-----------------------------------------------------------------
034500*    A triple is lon,lat[,z] - keep the first two comma-separated
034600*    parts as X/Y and discard an optional third (elevation).
034700*-----------------------------------------------------------------
034800     MOVE SPACES TO WC-COORD-X WC-COORD-Y WC-COORD-Z-DISCARD.
034900     MOVE 1 TO WC-COORD-SEMI-DUMMY.
035000     UNSTRING WC-COORD-TRIPLE DELIMITED BY ","
035100         INTO WC-COORD-X WC-COORD-Y WC-COORD-Z-DISCARD
035200         WITH POINTER WC-COORD-SEMI-DUMMY
035300     END-UNSTRING.
035400
035500*=================================================================
035600 2900-BUILD-GEOM-KEY.
035700*-----------------------------------------------------------------
035800*    Course join key rule, KML side - the same formula used by
035900*    WITMBL's 2345-BUILD-COURSE-ID: placemark id, four spaces,
036000*    "[", the geometry sequence number, "]".
036100*-----------------------------------------------------------------
036200     MOVE SPACES TO WC-GENERIC-TEXT.
036300     MOVE WC-VERTEX-SEQ TO WC-SEQ-EDIT.
036400     MOVE 1 TO WC-SEQ-START.
036500     PERFORM 2910-SKIP-ONE-LEADING-SPACE
036600         UNTIL WC-SEQ-START > 5
036700            OR WC-SEQ-EDIT (WC-SEQ-START: 1) NOT = SPACE.
036800     STRING WC-KML-ID (WC-KML-IX)       DELIMITED BY SPACE
036900            "    ["                     DELIMITED BY SIZE
037000            WC-SEQ-EDIT (WC-SEQ-START:) DELIMITED BY SIZE
037100            "]"                         DELIMITED BY SIZE
037200         INTO WC-GENERIC-TEXT
037300     END-STRING.
037400
037500*=================================================================
037600 2910-SKIP-ONE-LEADING-SPACE.
037700*-----------------------------------------------------------------
037710*    One step of 2900's left-trim scan.
037800     ADD 1 TO WC-SEQ-START.
037900
038000*=================================================================
038100 9800-COMPUTE-GENERIC-LEN.
038200*-----------------------------------------------------------------
038300*    Scans WC-GENERIC-TEXT backward for the last non-space byte,
038400*    as in WITMBL.  No FUNCTION intrinsics on this job.
038500*-----------------------------------------------------------------
038600     MOVE 250 TO WC-GENERIC-LEN.
038700     PERFORM 9810-TRIM-GENERIC-ONE
038800         UNTIL WC-GENERIC-LEN = 0
038900            OR WC-GENERIC-TEXT (WC-GENERIC-LEN: 1) NOT = SPACE.
039000
039100*=================================================================
039200 9810-TRIM-GENERIC-ONE.
039300*-----------------------------------------------------------------
039310*    One step of 9800's backward scan.
039400     SUBTRACT 1 FROM WC-GENERIC-LEN.
