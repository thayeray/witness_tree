000100******************************************************************
000200*                                                                *
000300*   PROGRAM:      WITJOIN                                       *
000400*   JOB:          WITN010 (STEP 3)                               *
000500*                                                                *
000600*   Combines the MBL parcel table and the KML placemark table    *
000700*   built by WITMBL/WITKML, matching on the `id` join key, and    *
000800*   joins individual MBL courses to their KML vertex rows.        *
000900*   Also runs the duplicate-id scan used by WITFLAT to route      *
001000*   repeated-id parcels/placemarks to the raw dump files.         *
001100*   CALLed by WITNESS.                                            *
001200*                                                                *
001300*   CHANGE LOG -                                                 *
001400*     03/02/87  R.HATCH      ORIGINAL PROGRAM, JOB WITN010.      *
001500*     11/14/91  D.MCKEE      DUPLICATE-ID SCAN AND COURSE-LEVEL  *
001600*                            SUMMARY COUNTERS ADDED (CR4471).    *
001700*     02/09/98  T.OROURKE    Y2K REVIEW - NO DATE FIELDS HERE.   *
001800*     07/02/02  L.FENWICK    GNUCOBOL PORT - NO CHANGE TO THE    *
001900*                            MATCH LOGIC ITSELF (CR6120).        *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.      WITJOIN.
002300 AUTHOR.          R. HATCH.
002400 INSTALLATION.    ABSTRACT RESEARCH SERVICES - DATA CENTER.
002500 DATE-WRITTEN.    03/02/87.
002600 DATE-COMPILED.   07/02/02.
002700 SECURITY.        UNCLASSIFIED - INTERNAL BATCH JOB.
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     UPSI-2 ON STATUS IS WC-TRACE-JOIN
003400            OFF STATUS IS WC-NO-TRACE-JOIN.
003500
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003710*----------------------------------------------------------------
003720*    WC-KML-MATCH-FLAG/88 is 2200-FIND-MBL-PARCEL's "found a
003730*    parcel with this id" switch; WC-KML-COURSE-FLAG/88 is the
003740*    same idiom one level down, in 4200-FIND-KML-COURSE's linear
003750*    search for a single course's matching geometry row.
003760*----------------------------------------------------------------
003800 01  WC-KML-MATCH-FLAG                 PIC X VALUE "N".
003900     88  WC-KML-MATCH-WAS-FOUND           VALUE "Y".
004000 01  WC-KML-COURSE-FLAG                PIC X VALUE "N".
004100     88  WC-KML-COURSE-FOUND              VALUE "Y".
004200
004210*----------------------------------------------------------------
004220*    WC-MATCH-PAR-SUB remembers which parcel subscript 2200
004230*    landed on, for 2300 to use after the search loop has
004240*    already moved WC-PAR-IX on; WC-CMP-SUB is the inner
004250*    comparator subscript the two O(n**2) duplicate scans in
004260*    4900 walk against the outer WC-PAR-IX/WC-KML-IX; WC-GENERIC-
004270*    NUM-EDIT is scratch for numeric-to-display MOVEs (course
004280*    count differences, KML parcel/geom subscripts) with no
004290*    FUNCTION intrinsics on this job.
004295*----------------------------------------------------------------
004300 77  WC-MATCH-PAR-SUB                  PIC 9(5) COMP.
004400 77  WC-CMP-SUB                        PIC 9(5) COMP.
004500 01  WC-GENERIC-NUM-EDIT               PIC ZZZZ9.
004600
004610*----------------------------------------------------------------
004620*    WC-FOUND-SUBS holds the KML placemark/geometry subscripts
004630*    4200-FIND-KML-COURSE's search landed on, passed forward
004640*    into 4300-MERGE-KML-COURSE; WC-FOUND-SUBS-DISPLAY is the
004650*    2-and-2 byte view the UPSI-2 trace DISPLAYs under the
004660*    COURSE MATCH line in 4300.
004670*----------------------------------------------------------------
004700 01  WC-FOUND-SUBS.
004800     05  WC-FOUND-KML-SUB              PIC 9(5) COMP.
004900     05  WC-FOUND-KGEOM-SUB            PIC 9(5) COMP.
005000 01  WC-FOUND-SUBS-DISPLAY REDEFINES WC-FOUND-SUBS.
005100     05  WC-FOUND-KML-SUB-X            PIC X(2).
005200     05  WC-FOUND-KGEOM-SUB-X          PIC X(2).
005300
005310*----------------------------------------------------------------
005320*    UPSI-2 trace line - one DISPLAY per joined course, showing
005330*    the synthetic course-id text and the word "JOINED"; the
005340*    REDEFINES is a byte-range view used only by the odd trace
005350*    DISPLAY that wants the combined 50-byte tail instead.
005360*----------------------------------------------------------------
005400 01  WC-TRACE-COURSE-LINE.
005500     05  FILLER                        PIC X(18)
005600             VALUE "  COURSE MATCH - ".
005700     05  WC-TRACE-COURSE-ID            PIC X(40).
005800     05  WC-TRACE-RESULT               PIC X(10).
005900 01  WC-TRACE-COURSE-GROUP REDEFINES WC-TRACE-COURSE-LINE.
006000     05  FILLER                        PIC X(18).
006100     05  WC-TRACE-COMBINED-TEXT        PIC X(50).
006200
006210*----------------------------------------------------------------
006220*    One-line SYSOUT summary (CR4471) - combined/failed/no-
006230*    match-KML/no-match-MBL parcel counts, in that fixed order,
006240*    DISPLAYed once at the end of the step; the REDEFINES is the
006250*    unused 25-byte alternate view kept for symmetry with
006260*    WITFLAT's own summary-line group.
006270*----------------------------------------------------------------
006300 01  WC-JOIN-SUMMARY-LINE.
006400     05  FILLER                        PIC X(29)
006500             VALUE "WITJOIN - PARCELS C/F/NK/NM ".
006600     05  WC-JSUM-COMBINED              PIC ZZZZ9.
006700     05  FILLER                        PIC X(1) VALUE "/".
006800     05  WC-JSUM-FAILED                PIC ZZZZ9.
006900     05  FILLER                        PIC X(1) VALUE "/".
007000     05  WC-JSUM-NOMATCH-KML           PIC ZZZZ9.
007100     05  FILLER                        PIC X(1) VALUE "/".
007200     05  WC-JSUM-NOMATCH-MBL           PIC ZZZZ9.
007300 01  WC-JOIN-SUMMARY-GROUP REDEFINES WC-JOIN-SUMMARY-LINE.
007400     05  FILLER                        PIC X(29).
007500     05  WC-JSUM-TEXT                  PIC X(25).
007600
007700 LINKAGE SECTION.
007800 COPY "WITCPARC.cpy".
007900 COPY "WITCKML.cpy".
008000 COPY "WITCSUM.cpy".
008100
008200 PROCEDURE DIVISION USING WC-PARCEL-TABLE
008300                           WC-KML-TABLE
008400                           WC-SUMMARY-COUNTERS.
008500*=================================================================
008600 0000-MAIN-CONTROL.
008700*-----------------------------------------------------------------
008710*    Runs the two join passes (Step A combineTables, Step B
008720*    joinTables), the no-match-MBL sweep and the duplicate-id
008730*    scan, in that order, against the two tables WITMBL/WITKML
008740*    built, updating the eight summary counters the CALLer
008750*    carries forward to WITFLAT; DISPLAYs a one-line parcel
008760*    tally on the way out, no file I/O of its own.
008770*-----------------------------------------------------------------
008800     PERFORM 1000-INITIALIZE.
008900     PERFORM 2000-COMBINE-TABLES.
009000     PERFORM 3000-MARK-NOMATCH-MBL.
009100     PERFORM 4000-JOIN-COURSES.
009200     PERFORM 4900-DUPLICATE-SCAN.
009300     MOVE WC-SUM-PARCELS-COMBINED     TO WC-JSUM-COMBINED.
009400     MOVE WC-SUM-PARCELS-FAILED       TO WC-JSUM-FAILED.
009500     MOVE WC-SUM-PARCELS-NOMATCH-KML  TO WC-JSUM-NOMATCH-KML.
009600     MOVE WC-SUM-PARCELS-NOMATCH-MBL  TO WC-JSUM-NOMATCH-MBL.
009700     DISPLAY WC-JOIN-SUMMARY-LINE.
009800     GOBACK.
009900
010000*=================================================================
010100 1000-INITIALIZE.
010200*-----------------------------------------------------------------
010210*    Clears the eight summary counters before either join pass
010220*    begins - WITNESS clears them too at job start, but WITJOIN
010230*    does it again here so a CALL from any future driver program
010240*    does not inherit stale counts from whatever ran before it.
010250*-----------------------------------------------------------------
010300     MOVE ZERO TO WC-SUM-PARCELS-COMBINED
010400                  WC-SUM-PARCELS-FAILED
010500                  WC-SUM-PARCELS-NOMATCH-KML
010600                  WC-SUM-PARCELS-NOMATCH-MBL
010700                  WC-SUM-COURSES-JOINED
010800                  WC-SUM-COURSES-FAILED
010900                  WC-SUM-COURSES-NOMATCH-KML
011000                  WC-SUM-COURSES-NOMATCH-MBL.
011100
011200*=================================================================
011300 2000-COMBINE-TABLES.
011400*-----------------------------------------------------------------
011500*    Step A - combineTables.  For every KML placemark, find the
011600*    MBL parcel with the same id and compare course counts
011700*    (JOIN ELIGIBILITY RULE).
011800*-----------------------------------------------------------------
011900     SET WC-KML-IX TO 1.
012000     PERFORM 2100-COMBINE-ONE-PLACEMARK
012100         UNTIL WC-KML-IX > WC-KML-PLACEMARK-COUNT.
012200
012300*=================================================================
012400 2100-COMBINE-ONE-PLACEMARK.
012500*-----------------------------------------------------------------
012510*    One placemark's worth of Step A - a match drops it into
012520*    the course-count comparison, a miss marks it NOMATCH-KML
012530*    outright (there is no parcel to compare course counts
012540*    against).
012550*-----------------------------------------------------------------
012600     PERFORM 2200-FIND-MBL-PARCEL.
012700     IF WC-KML-MATCH-WAS-FOUND
012800         PERFORM 2300-CHECK-COURSE-COUNTS
012900     ELSE
013000         SET WC-KML-NOMATCH-KML (WC-KML-IX) TO TRUE
013100         ADD 1 TO WC-SUM-PARCELS-NOMATCH-KML
013200     END-IF.
013300     SET WC-KML-IX UP BY 1.
013400
013500*=================================================================
013600 2200-FIND-MBL-PARCEL.
013700*-----------------------------------------------------------------
013710*    Linear search of the whole parcel table for an id match -
013720*    the table is small enough in practice (one county's worth
013730*    of tracts per run) that nobody has ever bothered to keep
013740*    it sorted and binary-search it instead.
013750*-----------------------------------------------------------------
013800     MOVE "N" TO WC-KML-MATCH-FLAG.
013900     MOVE ZERO TO WC-MATCH-PAR-SUB.
014000     SET WC-PAR-IX TO 1.
014100     PERFORM 2210-TEST-ONE-PARCEL
014200         UNTIL WC-PAR-IX > WC-PARCEL-COUNT
014300            OR WC-KML-MATCH-WAS-FOUND.
014400
014500*=================================================================
014600 2210-TEST-ONE-PARCEL.
014700*-----------------------------------------------------------------
014710*    One step of 2200's scan.
014800     IF WC-KML-ID (WC-KML-IX) = WC-PAR-ID (WC-PAR-IX)
014900         MOVE "Y" TO WC-KML-MATCH-FLAG
015000         SET WC-MATCH-PAR-SUB TO WC-PAR-IX
015100     ELSE
015200         SET WC-PAR-IX UP BY 1
015300     END-IF.
015400
015500*=================================================================
015600 2300-CHECK-COURSE-COUNTS.
015700*-----------------------------------------------------------------
015800*    WC-PAR-IX is still sitting on the matched parcel.  The
015900*    centroid Point does not count toward the comparison
016000*    (JOIN ELIGIBILITY RULE).
016100*-----------------------------------------------------------------
016200     SUBTRACT 1 FROM WC-KML-GEOM-COUNT (WC-KML-IX)
016300         GIVING WC-GENERIC-NUM-EDIT.
016400     IF WC-GENERIC-NUM-EDIT = WC-PAR-COURSE-COUNT (WC-PAR-IX)
016500         SET WC-KML-COMBINED (WC-KML-IX) TO TRUE
016600         SET WC-PAR-COMBINED (WC-PAR-IX) TO TRUE
016700         MOVE WC-MATCH-PAR-SUB TO WC-KML-MBL-PARCEL-SUB (WC-KML-IX)
016800         ADD 1 TO WC-SUM-PARCELS-COMBINED
016900     ELSE
017000         SET WC-KML-FAILED (WC-KML-IX) TO TRUE
017100         SET WC-PAR-FAILED (WC-PAR-IX) TO TRUE
017200         ADD 1 TO WC-SUM-PARCELS-FAILED
017300     END-IF.
017400
017500*=================================================================
017600 3000-MARK-NOMATCH-MBL.
017700*-----------------------------------------------------------------
017800*    Every MBL parcel still carrying its start-up (blank) status
017900*    after Step A never matched a KML id.
018000*-----------------------------------------------------------------
018100     SET WC-PAR-IX TO 1.
018200     PERFORM 3100-MARK-ONE-PARCEL-NOMATCH
018300         UNTIL WC-PAR-IX > WC-PARCEL-COUNT.
018400
018500*=================================================================
018600 3100-MARK-ONE-PARCEL-NOMATCH.
018700*-----------------------------------------------------------------
018710*    One step of 3000's scan.
018800     IF WC-PAR-UNRESOLVED (WC-PAR-IX)
018900         SET WC-PAR-NOMATCH-MBL (WC-PAR-IX) TO TRUE
019000         ADD 1 TO WC-SUM-PARCELS-NOMATCH-MBL
019100     END-IF.
019200     SET WC-PAR-IX UP BY 1.
019300
019400*=================================================================
019500 4000-JOIN-COURSES.
019600*-----------------------------------------------------------------
019700*    Step B - joinTables.  Walks every MBL parcel's courses, then
019800*    every KML placemark's un-joined geometry rows, tallying the
019900*    four course-level summary counts.
020000*-----------------------------------------------------------------
020100     SET WC-PAR-IX TO 1.
020200     PERFORM 4100-JOIN-PARCEL-COURSES
020300         UNTIL WC-PAR-IX > WC-PARCEL-COUNT.
020400     SET WC-KML-IX TO 1.
020500     PERFORM 4500-TALLY-PLACEMARK-GEOMETRY
020600         UNTIL WC-KML-IX > WC-KML-PLACEMARK-COUNT.
020700
020800*=================================================================
020900 4100-JOIN-PARCEL-COURSES.
021000*-----------------------------------------------------------------
021010*    A combined parcel has its courses matched one field at a
021020*    time below; an unmatched (NOMATCH-MBL) parcel instead has
021030*    every one of its courses tallied straight into the no-
021040*    match-MBL course count - a FAILED parcel (course count
021050*    mismatch but same id) gets neither treatment, by design.
021060*-----------------------------------------------------------------
021100     IF WC-PAR-COMBINED (WC-PAR-IX)
021200         SET WC-FLD-IX TO 1
021300         PERFORM 4110-JOIN-ONE-FIELD
021400             UNTIL WC-FLD-IX > WC-PAR-ALL-FIELDS-COUNT (WC-PAR-IX)
021500     ELSE
021600         IF WC-PAR-NOMATCH-MBL (WC-PAR-IX)
021700             PERFORM 4700-TALLY-NOMATCH-MBL-COURSES
021800         END-IF
021900     END-IF.
022000     SET WC-PAR-IX UP BY 1.
022100
022200*=================================================================
022300 4110-JOIN-ONE-FIELD.
022400*-----------------------------------------------------------------
022410*    Non-course fields ("id", "loc", etc.) are skipped outright
022420*    - only a course-flagged field is worth a KML search.
022430*-----------------------------------------------------------------
022500     IF WC-FLD-COURSE-FLAG (WC-PAR-IX WC-FLD-IX)
022600         PERFORM 4200-FIND-KML-COURSE
022700         IF WC-KML-COURSE-FOUND
022800             PERFORM 4300-MERGE-KML-COURSE
022900             ADD 1 TO WC-SUM-COURSES-JOINED
023000         END-IF
023100     END-IF.
023200     SET WC-FLD-IX UP BY 1.
023300
023400*=================================================================
023500 4200-FIND-KML-COURSE.
023600*-----------------------------------------------------------------
023700*    Course join key rule - linear search of the whole KML table
023800*    for a geometry row whose synthetic NAME-OR-ID text matches
023900*    this course's COURSE-ID text.
024000*-----------------------------------------------------------------
024100     MOVE "N" TO WC-KML-COURSE-FLAG.
024200     MOVE ZERO TO WC-FOUND-KML-SUB WC-FOUND-KGEOM-SUB.
024300     SET WC-KML-IX TO 1.
024400     PERFORM 4210-SCAN-ONE-PLACEMARK
024500         UNTIL WC-KML-IX > WC-KML-PLACEMARK-COUNT
024600            OR WC-KML-COURSE-FOUND.
024700     IF WC-KML-COURSE-FOUND
024800         SET WC-KML-IX   TO WC-FOUND-KML-SUB
024900         SET WC-KGEOM-IX TO WC-FOUND-KGEOM-SUB
025000     END-IF.
025100
025200*=================================================================
025300 4210-SCAN-ONE-PLACEMARK.
025400*-----------------------------------------------------------------
025410*    One placemark's worth of 4200's outer scan - walks every
025420*    geometry row this placemark owns before moving on.
025430*-----------------------------------------------------------------
025500     SET WC-KGEOM-IX TO 1.
025600     PERFORM 4220-SCAN-ONE-GEOM-ROW
025700         UNTIL WC-KGEOM-IX > WC-KML-ENTRY-COUNT (WC-KML-IX)
025800            OR WC-KML-COURSE-FOUND.
025900     IF NOT WC-KML-COURSE-FOUND
026000         SET WC-KML-IX UP BY 1
026100     END-IF.
026200
026300*=================================================================
026400 4220-SCAN-ONE-GEOM-ROW.
026500*-----------------------------------------------------------------
026510*    One step of 4210's inner scan, comparing this geometry
026520*    row's synthetic key text against the course's own.
026530*-----------------------------------------------------------------
026600     IF WC-KGEOM-NAME-OR-ID (WC-KML-IX WC-KGEOM-IX)
026700             = WC-FLD-COURSE-ID (WC-PAR-IX WC-FLD-IX)
026800         MOVE "Y" TO WC-KML-COURSE-FLAG
026900         SET WC-FOUND-KML-SUB   TO WC-KML-IX
027000         SET WC-FOUND-KGEOM-SUB TO WC-KGEOM-IX
027100     ELSE
027200         SET WC-KGEOM-IX UP BY 1
027300     END-IF.
027400
027500*=================================================================
027600 4300-MERGE-KML-COURSE.
027700*-----------------------------------------------------------------
027710*    Copies the matched KML geometry row's subscript, sequence,
027720*    type, name/id text and X/Y onto the MBL course field, and
027730*    flags the geometry row itself as matched so 4500 below
027740*    knows not to count it as un-joined later.
027750*-----------------------------------------------------------------
027800     MOVE "Y" TO WC-FLD-KML-MATCHED (WC-PAR-IX WC-FLD-IX).
027900     MOVE WC-FOUND-KML-SUB TO WC-GENERIC-NUM-EDIT.
028000     MOVE WC-GENERIC-NUM-EDIT TO WC-FLD-KML-PID (WC-PAR-IX WC-FLD-IX).
028100     MOVE WC-KGEOM-SEQ (WC-KML-IX WC-KGEOM-IX)
028200                               TO WC-GENERIC-NUM-EDIT.
028300     MOVE WC-GENERIC-NUM-EDIT  TO WC-FLD-KML-GID (WC-PAR-IX WC-FLD-IX).
028400     MOVE WC-KGEOM-TYPE (WC-KML-IX WC-KGEOM-IX)
028500                               TO WC-FLD-KML-GTYPE (WC-PAR-IX WC-FLD-IX).
028600     MOVE WC-KML-NAME (WC-KML-IX)
028700                               TO WC-FLD-KML-NAME (WC-PAR-IX WC-FLD-IX).
028800     MOVE WC-KML-ID (WC-KML-IX)
028900                               TO WC-FLD-KML-ID (WC-PAR-IX WC-FLD-IX).
029000     MOVE WC-KGEOM-X (WC-KML-IX WC-KGEOM-IX)
029100                               TO WC-FLD-KML-X (WC-PAR-IX WC-FLD-IX).
029200     MOVE WC-KGEOM-Y (WC-KML-IX WC-KGEOM-IX)
029300                               TO WC-FLD-KML-Y (WC-PAR-IX WC-FLD-IX).
029400     MOVE "Y" TO WC-KGEOM-MATCHED (WC-KML-IX WC-KGEOM-IX).
029500     IF WC-TRACE-JOIN
029600         MOVE WC-FLD-COURSE-ID (WC-PAR-IX WC-FLD-IX)
029700                               TO WC-TRACE-COURSE-ID
029800         MOVE "JOINED"         TO WC-TRACE-RESULT
029900         DISPLAY WC-TRACE-COURSE-LINE
030000         DISPLAY WC-FOUND-SUBS-DISPLAY
030100     END-IF.
030200
030300*=================================================================
030400 4500-TALLY-PLACEMARK-GEOMETRY.
030500*-----------------------------------------------------------------
030600*    Un-joined geometry rows of FAILED/NO-MATCH-KML placemarks
030700*    are counted here - the name/id row (GEOM-SEQ = -1) and the
030800*    placemark's own centroid POINT row (GEOM-SEQ = 0) carry no
030810*    UID on the geo file and are skipped, along with combined
030820*    placemarks; only GEOM-SEQ > 0 rows count.
030900*-----------------------------------------------------------------
031000     IF WC-KML-FAILED (WC-KML-IX) OR WC-KML-NOMATCH-KML (WC-KML-IX)
031100         SET WC-KGEOM-IX TO 1
031200         PERFORM 4510-TALLY-ONE-GEOM-ROW
031300             UNTIL WC-KGEOM-IX > WC-KML-ENTRY-COUNT (WC-KML-IX)
031400     END-IF.
031500     SET WC-KML-IX UP BY 1.
031600
031700*=================================================================
031800 4510-TALLY-ONE-GEOM-ROW.
031900*-----------------------------------------------------------------
032000     IF WC-KGEOM-SEQ (WC-KML-IX WC-KGEOM-IX) GREATER THAN ZERO
032100         IF WC-KML-FAILED (WC-KML-IX)
032200             ADD 1 TO WC-SUM-COURSES-FAILED
032300         ELSE
032400             ADD 1 TO WC-SUM-COURSES-NOMATCH-KML
032500         END-IF
032600     END-IF.
032700     SET WC-KGEOM-IX UP BY 1.
032800
032900*=================================================================
033000 4700-TALLY-NOMATCH-MBL-COURSES.
033100*-----------------------------------------------------------------
033110*    Every course belonging to a no-match-MBL parcel counts
033120*    toward COURSES-NOMATCH-MBL - there is no KML side to have
033130*    joined these courses to, so none of them are searched.
033140*-----------------------------------------------------------------
033200     SET WC-FLD-IX TO 1.
033300     PERFORM 4710-TALLY-ONE-MBL-COURSE
033400         UNTIL WC-FLD-IX > WC-PAR-ALL-FIELDS-COUNT (WC-PAR-IX).
033500
033600*=================================================================
033700 4710-TALLY-ONE-MBL-COURSE.
033800*-----------------------------------------------------------------
033810*    One step of 4700's scan.
033900     IF WC-FLD-COURSE-FLAG (WC-PAR-IX WC-FLD-IX)
034000         ADD 1 TO WC-SUM-COURSES-NOMATCH-MBL
034100     END-IF.
034200     SET WC-FLD-IX UP BY 1.
034300
034400*=================================================================
034500 4900-DUPLICATE-SCAN.
034600*-----------------------------------------------------------------
034700*    Duplicate detection rule - a parcel/placemark comparator
034800*    (its id) seen more than once puts every occurrence, the
034900*    first included, into WITFLAT's dup-routing test.
035000*-----------------------------------------------------------------
035100     PERFORM 4910-SCAN-MBL-DUPLICATES.
035200     PERFORM 4950-SCAN-KML-DUPLICATES.
035300
035400*=================================================================
035500 4910-SCAN-MBL-DUPLICATES.
035600*-----------------------------------------------------------------
035610*    O(n**2) pass over the parcel table - every parcel gets its
035620*    own comparator count, the number of parcels sharing its id
035630*    (including itself), so WITFLAT can route any id seen more
035640*    than once to the _mblDup dump file instead of _flat.
035650*-----------------------------------------------------------------
035700     SET WC-PAR-IX TO 1.
035800     PERFORM 4920-COUNT-ONE-MBL-COMPARATOR
035900         UNTIL WC-PAR-IX > WC-PARCEL-COUNT.
036000
036100*=================================================================
036200 4920-COUNT-ONE-MBL-COMPARATOR.
036300*-----------------------------------------------------------------
036310*    Counts how many parcels (including this one) share this
036320*    parcel's id - the inner leg of 4910's O(n**2) scan.
036330*-----------------------------------------------------------------
036400     MOVE ZERO TO WC-PAR-COMPARATOR-COUNT (WC-PAR-IX).
036500     MOVE 1 TO WC-CMP-SUB.
036600     PERFORM 4930-COMPARE-ONE-MBL-ID
036700         UNTIL WC-CMP-SUB > WC-PARCEL-COUNT.
036800     SET WC-PAR-IX UP BY 1.
036900
037000*=================================================================
037100 4930-COMPARE-ONE-MBL-ID.
037200*-----------------------------------------------------------------
037210*    One step of 4920's innermost compare.
037300     IF WC-PAR-ID (WC-CMP-SUB) = WC-PAR-ID (WC-PAR-IX)
037400         ADD 1 TO WC-PAR-COMPARATOR-COUNT (WC-PAR-IX)
037500     END-IF.
037600     ADD 1 TO WC-CMP-SUB.
037700
037800*=================================================================
037900 4950-SCAN-KML-DUPLICATES.
038000*-----------------------------------------------------------------
038010*    Same O(n**2) duplicate-comparator idiom as 4910 above, over
038020*    the placemark table instead, feeding WITFLAT's _kmlDup
038030*    routing test.
038040*-----------------------------------------------------------------
038100     SET WC-KML-IX TO 1.
038200     PERFORM 4960-COUNT-ONE-KML-COMPARATOR
038300         UNTIL WC-KML-IX > WC-KML-PLACEMARK-COUNT.
038400
038500*=================================================================
038600 4960-COUNT-ONE-KML-COMPARATOR.
038700*-----------------------------------------------------------------
038710*    Counts how many placemarks (including this one) share this
038720*    placemark's id.
038730*-----------------------------------------------------------------
038800     MOVE ZERO TO WC-KML-COMPARATOR-COUNT (WC-KML-IX).
038900     MOVE 1 TO WC-CMP-SUB.
039000     PERFORM 4970-COMPARE-ONE-KML-ID
039100         UNTIL WC-CMP-SUB > WC-KML-PLACEMARK-COUNT.
039200     SET WC-KML-IX UP BY 1.
039300
039400*=================================================================
039500 4970-COMPARE-ONE-KML-ID.
039600*-----------------------------------------------------------------
039610*    One step of 4960's innermost compare.
039700     IF WC-KML-ID (WC-CMP-SUB) = WC-KML-ID (WC-KML-IX)
039800         ADD 1 TO WC-KML-COMPARATOR-COUNT (WC-KML-IX)
039900     END-IF.
040000     ADD 1 TO WC-CMP-SUB.
