000100******************************************************************
000200*                                                                *
000300*   W I T C P A R C   --   MBL PARCEL TABLE WORK AREA            *
000400*                                                                *
000500*   Holds the alphabetic field-name frequency list that drives   *
000600*   the _flat file's column order, and one occurrence per MBL    *
000700*   parcel (tract) parsed out of a DeedMapper ".mbl" export by    *
000800*   WITMBL, each carrying its ordered field/comment/course sub-   *
000900*   records.  COPY'd into the WORKING-STORAGE of WITNESS and the  *
001000*   LINKAGE SECTION of WITMBL, WITJOIN and WITFLAT.               *
001100*                                                                *
001200*   History -                                                    *
001300*     03/02/87  R.HATCH    ORIGINAL COPYBOOK FOR JOB WITN010.    *
001400*     06/20/89  R.HATCH    ADDED loc_tay TRAILING TOKEN TABLE.   *
001500*     11/14/91  D.MCKEE    ADDED MATCH-STATUS/DUP FLAGS (CR4471).*
001600*     02/09/98  T.OROURKE  Y2K REVIEW - NO DATE FIELDS, NO CHG.  *
001700******************************************************************
001800*    Sorted-unique field/comment-name frequency list (replaces
001900*    the old GUI's CountingTree).  Kept in ascending WC-FLDT-NAME
002000*    order by WITMBL's 2900-ADD-FIELD-NAME insertion-sort; the
002100*    four geometry keywords and the synthetic loc_tay name are
002200*    still recorded here (for the running counts) but are
002300*    skipped when WITFLAT builds the _flat column headings.
002400 01  WC-FIELD-TREE.
002500     05  WC-FLDT-COUNT                PIC 9(3) COMP.
002600     05  WC-FLDT-ENTRY OCCURS 150 TIMES
002700                     INDEXED BY WC-FLDT-IX.
002800         10  WC-FLDT-NAME             PIC X(20).
002900         10  WC-FLDT-OCCURS           PIC 9(5) COMP.
003000         10  FILLER                   PIC X(10).
003100     05  FILLER                       PIC X(10).
003200 01  WC-PARCEL-TABLE.
003300     05  WC-PARCEL-COUNT              PIC 9(5) COMP.
003400     05  WC-PARCEL-ENTRY OCCURS 500 TIMES
003500                     INDEXED BY WC-PAR-IX.
003600         10  WC-PAR-ID                    PIC X(40).
003700         10  WC-PAR-ALL-FIELDS-COUNT      PIC 9(5) COMP.
003800         10  WC-PAR-COMMENT-COUNT         PIC 9(5) COMP.
003900         10  WC-PAR-FIELD-COUNT           PIC 9(5) COMP.
004000         10  WC-PAR-COURSE-COUNT          PIC 9(5) COMP.
004100         10  WC-PAR-MATCH-STATUS          PIC X.
004200             88  WC-PAR-COMBINED             VALUE "C".
004300             88  WC-PAR-FAILED               VALUE "F".
004400             88  WC-PAR-NOMATCH-MBL          VALUE "N".
004500             88  WC-PAR-DUPLICATE            VALUE "D".
004600             88  WC-PAR-UNRESOLVED           VALUE SPACE.
004700         10  WC-PAR-COMPARATOR-COUNT      PIC 9(5) COMP.
004800         10  WC-PAR-FLD-ENTRY OCCURS 80 TIMES
004900                         INDEXED BY WC-FLD-IX.
005000             15  WC-FLD-NAME                  PIC X(20).
005100             15  WC-FLD-SEQ-AT-ADD            PIC 9(5) COMP.
005200             15  WC-FLD-COMMENT-SEQ           PIC 9(5) COMP.
005300             15  WC-FLD-FIELD-SEQ             PIC 9(5) COMP.
005400             15  WC-FLD-COURSE-SEQ            PIC 9(5) COMP.
005500             15  WC-FLD-VALUE                 PIC X(200).
005600             15  WC-FLD-DISTANCE              PIC X(40).
005700             15  WC-FLD-DDCOMMENT             PIC X(200).
005800             15  WC-FLD-COURSE-ID             PIC X(40).
005900             15  WC-FLD-TYPE-FLAGS.
006000                 20  WC-FLD-IS-COMMENT        PIC X.
006100                     88  WC-FLD-COMMENT-FLAG     VALUE "Y".
006200                 20  WC-FLD-IS-COURSE         PIC X.
006300                     88  WC-FLD-COURSE-FLAG       VALUE "Y".
006400                 20  WC-FLD-IS-LOC-TAY         PIC X.
006500                     88  WC-FLD-LOC-TAY-FLAG       VALUE "Y".
006600             15  WC-FLD-TAY-COUNT             PIC 9(3) COMP.
006700             15  WC-FLD-TAY-TOKEN OCCURS 20 TIMES
006800                                 PIC X(200).
006900*            Filled in by WITJOIN's 4100-FIND-KML-COURSE when
007000*            this entry is a course (WC-FLD-COURSE-FLAG) that
007100*            matched a KML LineString vertex.
007200             15  WC-FLD-KML-MATCH-FLAGS.
007300                 20  WC-FLD-KML-MATCHED       PIC X.
007400                     88  WC-FLD-KML-IS-MATCHED   VALUE "Y".
007500             15  WC-FLD-KML-JOIN.
007600                 20  WC-FLD-KML-PID           PIC X(5).
007700                 20  WC-FLD-KML-GID           PIC X(5).
007800                 20  WC-FLD-KML-GTYPE         PIC X(12).
007900                 20  WC-FLD-KML-NAME          PIC X(60).
008000                 20  WC-FLD-KML-ID            PIC X(40).
008100                 20  WC-FLD-KML-X             PIC X(20).
008200                 20  WC-FLD-KML-Y             PIC X(20).
008300             15  FILLER                       PIC X(20).
008400     05  FILLER                       PIC X(10).
