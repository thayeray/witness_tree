000100******************************************************************
000200*                                                                *
000300*   W I T C P R M   --   WITNESS RUN-PARAMETER WORK AREA         *
000400*                                                                *
000500*   Holds the two DeedMapper export file names read in on the    *
000600*   run's parameter card and the four output names derived from  *
000700*   one user-chosen base name + extension (the old GUI's         *
000800*   "appendSuffix" logic).  COPY'd into WITNESS and passed on to  *
000900*   WITMBL/WITKML/WITFLAT as LINKAGE parameters.                  *
001000*                                                                *
001100*   History -                                                    *
001200*     03/02/87  R.HATCH    ORIGINAL COPYBOOK FOR JOB WITN010.    *
001300*     06/20/89  R.HATCH    ADDED 4-WAY OUTPUT NAME SPLIT.        *
001400*     02/09/98  T.OROURKE  Y2K REVIEW - NO DATE FIELDS, NO CHG.  *
001500******************************************************************
001600 01  WC-RUN-PARM-CARD.
001700     05  WC-MBL-FILE-NAME             PIC X(60).
001800     05  WC-KML-FILE-NAME             PIC X(60).
001900     05  WC-BASE-FILE-NAME            PIC X(50).
002000     05  WC-BASE-FILE-EXT             PIC X(10).
002100     05  FILLER                       PIC X(20).
002200 01  WC-OUTPUT-FILE-NAMES.
002300     05  WC-OUT-GEO-NAME              PIC X(66).
002400     05  WC-OUT-FLAT-NAME             PIC X(66).
002500     05  WC-OUT-KMLDUP-NAME           PIC X(66).
002600     05  WC-OUT-MBLDUP-NAME           PIC X(66).
002700     05  FILLER                       PIC X(20).
002800*    Fixed suffix literals used by WITFLAT's 1100-BUILD-OUTPUT-NAMES
002900*    (appendSuffix) - one per possible output file.
003000 01  WC-SUFFIX-LITERALS.
003100     05  WC-SUFFIX-GEO                PIC X(4) VALUE "_geo".
003200     05  WC-SUFFIX-FLAT               PIC X(5) VALUE "_flat".
003300     05  WC-SUFFIX-KMLDUP             PIC X(7) VALUE "_kmlDup".
003400     05  WC-SUFFIX-MBLDUP             PIC X(7) VALUE "_mblDup".
003500     05  FILLER                       PIC X(10).
