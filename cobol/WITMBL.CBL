000100******************************************************************
000200*                                                                *
000300*   PROGRAM:      WITMBL                                        *
000400*   JOB:          WITN010 (STEP 1)                               *
000500*                                                                *
000600*   Parses a DeedMapper ".mbl" tract-description export into     *
000700*   the WC-PARCEL-TABLE work area - one occurrence per tract     *
000800*   (parcel), each holding its ordered field/comment/course      *
000900*   sub-records - and builds the sorted unique field-name        *
001000*   frequency list (WC-FIELD-TREE) that drives the _flat file's  *
001100*   column order.  CALLed by WITNESS.                            *
001200*                                                                *
001300*   CHANGE LOG -                                                 *
001400*     03/02/87  R.HATCH      ORIGINAL PROGRAM.                   *
001500*     06/20/89  R.HATCH      ADDED loc_tay TRAILING TOKEN SPLIT. *
001600*     09/03/90  R.HATCH      FIXED COMMENT-COUNT ROLLBACK ON     *
001700*                            BLANK "!" GROUPS (CR3208).          *
001800*     02/09/98  T.OROURKE    Y2K REVIEW - NO DATE FIELDS HERE.   *
001900*     07/02/02  L.FENWICK    GNUCOBOL PORT - UNSTRING POINTER    *
002000*                            REWRITE OF THE ";" COURSE SPLIT.    *
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.      WITMBL.
002400 AUTHOR.          R. HATCH.
002500 INSTALLATION.    ABSTRACT RESEARCH SERVICES - DATA CENTER.
002600 DATE-WRITTEN.    03/02/87.
002700 DATE-COMPILED.   07/02/02.
002800 SECURITY.        UNCLASSIFIED - INTERNAL BATCH JOB.
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     CLASS WC-MBL-ALPHA IS "a" THRU "z" "A" THRU "Z"
003500     UPSI-1 ON STATUS IS WC-TRACE-PARSE
003600            OFF STATUS IS WC-NO-TRACE.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT MBL-INPUT-FILE       ASSIGN TO WC-MBL-FILE-NAME
004000                                 ORGANIZATION LINE SEQUENTIAL
004100                                 FILE STATUS IS WC-MBL-STATUS.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  MBL-INPUT-FILE.
004600 01  MBL-INPUT-RECORD                 PIC X(250).
004700
004800 WORKING-STORAGE SECTION.
004900 01  WC-MBL-STATUS                    PIC X(2).
005000     88  WC-MBL-OK                       VALUE "00".
005100     88  WC-MBL-EOF                      VALUE "10".
005200
005300 01  WC-CURRENT-LINE                  PIC X(250).
005400 01  WC-CURRENT-LINE-BYTES REDEFINES WC-CURRENT-LINE
005500                                     PIC X(1) OCCURS 250
005600                                     INDEXED BY WC-CL-IX.
005700
005710*----------------------------------------------------------------
005720*    WC-BEFORE-TAG/WC-AFTER-TEXT are 2330-CLASSIFY-FIELD's split
005730*    of the current line on the first space - tag is the field
005740*    keyword ("id", "lm", "loc", ...), after-text is everything
005750*    past it; WC-LINE-PTR is the UNSTRING pointer the split
005760*    leaves sitting just past the tag.  WC-AFTER-TEXT-GROUP is a
005770*    40/190 byte-view REDEFINES kept from the days a DISPLAY
005780*    trace printed only the first 40 bytes of a long value.
005790*----------------------------------------------------------------
005800 01  WC-BEFORE-TAG                    PIC X(20).
005900 01  WC-LINE-PTR                      PIC 9(4) COMP.
006000 01  WC-AFTER-TEXT                    PIC X(230).
006100 01  WC-AFTER-TEXT-GROUP REDEFINES WC-AFTER-TEXT.
006200     05  WC-AFTER-FIRST-40            PIC X(40).
006300     05  WC-AFTER-REMAINDER           PIC X(190).
006400
006500*    Generic trim-to-length scratch, reused by every paragraph
006600*    below that needs the true (non-blank-padded) length of a
006700*    text field before a STRING/UNSTRING operation.
006800 01  WC-GENERIC-TEXT                  PIC X(250).
006900 77  WC-GENERIC-LEN                   PIC 9(4) COMP.
007000
007010*----------------------------------------------------------------
007020*    WC-LOC-VALUE is the raw "loc" field value, held here just
007030*    long enough for 2360-EMIT-LOC-TAY to UNSTRING it into the
007040*    loc_tay token table below; WC-LOC-VALUE-GROUP's byte-table
007050*    REDEFINES is a holdover from an earlier character-at-a-time
007060*    tokenizer R.HATCH replaced with the UNSTRING in 2365 and
007070*    left declared for the rare trace DISPLAY of a single byte.
007080*----------------------------------------------------------------
007100 01  WC-LOC-VALUE                     PIC X(200).
007200 01  WC-LOC-VALUE-GROUP REDEFINES WC-LOC-VALUE.
007300     05  WC-LOC-VALUE-BYTES           PIC X(1) OCCURS 200.
007400
007410*----------------------------------------------------------------
007420*    Course-text split rule working fields (BUSINESS RULES) -
007430*    direction, distance and deed-description comment, rebuilt
007440*    fresh for every "lm"/"ln"/"lc"/"pt" line by 2340-PARSE-
007450*    COURSE-TEXT before being copied into the field table row;
007460*    WC-SEMI-COUNT is the INSPECT TALLYING count of ";" that
007470*    drives which of the three split cases applies.
007480*----------------------------------------------------------------
007500 01  WC-COURSE-DIR                    PIC X(200).
007600 01  WC-COURSE-DIST                   PIC X(40).
007700 01  WC-COURSE-DDCMNT                 PIC X(200).
007800 01  WC-SEMI-COUNT                    PIC 9(3) COMP.
007900
007910*----------------------------------------------------------------
007920*    Multi-line "!" comment accumulator (BUSINESS RULES comment
007930*    concatenation rule) - WC-COMMENT-BUFFER holds the joined
007940*    text across consecutive "!" lines, WC-COMMENT-LEN/WC-NEW-
007950*    PART-LEN are 9800's trim lengths of the buffer and of the
007960*    incoming line respectively, and WC-IN-COMMENT-FLAG/88 tracks
007970*    whether the previous line was also a "!" continuation.
007980*----------------------------------------------------------------
008000 01  WC-COMMENT-BUFFER                PIC X(200).
008100 01  WC-COMMENT-LEN                   PIC 9(4) COMP.
008200 01  WC-NEW-PART-LEN                  PIC 9(4) COMP.
008300 01  WC-COMMENT-LINE-PART             PIC X(249).
008400 01  WC-IN-COMMENT-FLAG               PIC X VALUE "N".
008500     88  WC-IN-COMMENT-GROUP             VALUE "Y".
008600
008610*----------------------------------------------------------------
008620*    WC-TAY-PTR is the UNSTRING pointer 2365-EXTRACT-ONE-TAY-
008630*    TOKEN walks across a loc value's space-delimited tokens;
008640*    WC-TAY-TALLY is carried for symmetry with the shop's other
008650*    INSPECT TALLYING counters but is not referenced by 2365,
008660*    which counts tokens directly in WC-FLD-TAY-COUNT instead.
008670*----------------------------------------------------------------
008700 01  WC-TAY-PTR                       PIC 9(4) COMP.
008800 01  WC-TAY-TALLY                     PIC 9(4) COMP.
008900
008910*----------------------------------------------------------------
008920*    2900-ADD-FIELD-NAME's insertion-sort scratch - WC-FOUND-IX
008930*    walks the sorted WC-FIELD-TREE table looking for an exact
008940*    match, WC-INSERT-IX is the slot a new name belongs in when
008950*    no match exists, and WC-SHIFT-IX walks backward from the
008960*    end of the table opening that slot up one entry at a time.
008970*----------------------------------------------------------------
009000 01  WC-FOUND-IX                      PIC 9(4) COMP.
009100 01  WC-INSERT-IX                     PIC 9(4) COMP.
009200 01  WC-SHIFT-IX                      PIC 9(4) COMP.
009300 01  WC-NAME-FOUND-FLAG               PIC X VALUE "N".
009400     88  WC-NAME-WAS-FOUND               VALUE "Y".
009500
009510*    Tab byte, swapped for a plain space wherever it turns up
009520*    inside a "!" comment line (2310-ACCUMULATE-COMMENT).
009600 01  WC-TAB-CHAR                      PIC X VALUE X"09".
009700
009710*----------------------------------------------------------------
009720*    Course-ID rule working fields (BUSINESS RULES) - the
009730*    zero-suppressed course ordinal used to build the synthetic
009740*    "<id>    [<n>]" join key in 2345-BUILD-COURSE-ID, and
009750*    WC-SEQ-START, the left-trim subscript 2346 advances past
009760*    the edited field's leading spaces one byte at a time.
009770*----------------------------------------------------------------
009800 01  WC-COURSE-SEQ-EDIT                PIC ZZZZ9.
009900 01  WC-SEQ-START                      PIC 9(2) COMP.
010000
010100*    Working z_cmntN name builder - same zero-suppress-and-trim
010150*    treatment as the course ordinal above, but for a comment's
010160*    WC-PAR-COMMENT-COUNT to build its synthetic "z_cmntN" name.
010200 01  WC-CMNT-NAME                     PIC X(20).
010300 01  WC-CMNT-NAME-EDIT                PIC ZZZZ9.
010400
010500 LINKAGE SECTION.
010600 COPY "WITCPRM.cpy".
010700 COPY "WITCPARC.cpy".
010800
010900 PROCEDURE DIVISION USING WC-RUN-PARM-CARD
011000                           WC-FIELD-TREE
011100                           WC-PARCEL-TABLE.
011200*=================================================================
011300 0000-MAIN-CONTROL.
011400*-----------------------------------------------------------------
011410*    Opens the MBL export, runs the one-line-at-a-time read/
011420*    classify loop to end of file, and hands back two tables to
011430*    the CALLer - WC-PARCEL-TABLE (one row per tract) and
011440*    WC-FIELD-TREE (the sorted field-name frequency list the
011450*    _flat file's column headings are built from).  No file is
011460*    written here; WITFLAT does all the writing, later.
011470*-----------------------------------------------------------------
011500     PERFORM 1000-INITIALIZE.
011600     OPEN INPUT MBL-INPUT-FILE.
011700     IF NOT WC-MBL-OK
011800         DISPLAY "WITMBL - UNABLE TO OPEN " WC-MBL-FILE-NAME
011900                 " STATUS " WC-MBL-STATUS
012000         GOBACK
012100     END-IF.
012200     PERFORM 2200-OPEN-PARCEL.
012300     PERFORM 2000-PROCESS-ONE-LINE THRU 2000-EXIT
012350         UNTIL WC-MBL-EOF.
012400     PERFORM 2400-CLOSE-PARCEL.
012600     CLOSE MBL-INPUT-FILE.
012700     DISPLAY "WITMBL - " WC-PARCEL-COUNT " PARCEL(S) PARSED".
012800     GOBACK.
012900
013000*=================================================================
013100 1000-INITIALIZE.
013200*-----------------------------------------------------------------
013210*    Clears the parcel count, the field-name frequency table
013220*    count and the comment-accumulator flag/buffer before the
013230*    first byte of the MBL file is read.
013240*-----------------------------------------------------------------
013300     MOVE ZERO  TO WC-PARCEL-COUNT.
013400     MOVE ZERO  TO WC-FLDT-COUNT.
013500     MOVE "N"   TO WC-IN-COMMENT-FLAG.
013600     MOVE SPACES TO WC-COMMENT-BUFFER.
013700
013800*=================================================================
013900 2000-PROCESS-ONE-LINE.
014000*-----------------------------------------------------------------
014050*    Ranged loop body, 2000-PROCESS-ONE-LINE THRU 2000-EXIT - a
014060*    line is read and, if it is not the end-of-file sentinel,
014070*    classified; the GO TO drops straight to the EXIT paragraph
014080*    when the file has run out, the same way the old GUI's main
014090*    loop fell out on its "no more rows" return code.
014100     PERFORM 2100-READ-MBL-LINE.
014150     IF WC-MBL-EOF
014160         GO TO 2000-EXIT
014170     END-IF.
014200     PERFORM 2300-CLASSIFY-LINE.
014250
014280 2000-EXIT.
014290     EXIT.
014300*=================================================================
014500 2100-READ-MBL-LINE.
014600*-----------------------------------------------------------------
014700     READ MBL-INPUT-FILE INTO WC-CURRENT-LINE
014800         AT END
014900             MOVE "10" TO WC-MBL-STATUS
015000     END-READ.
015100
015200*=================================================================
015300 2200-OPEN-PARCEL.
015400*-----------------------------------------------------------------
015500*    Opens a new current-parcel buffer.  A parcel is opened once
015600*    up front and again every time an "end" line or end-of-file
015700*    is seen (BATCH FLOW 1), so the table carries one trailing
015800*    all-zero parcel after the last real "end" - this mirrors the
015900*    old GUI's own off-by-one and downstream steps tolerate it.
016000*-----------------------------------------------------------------
016100     ADD 1 TO WC-PARCEL-COUNT.
016200     SET WC-PAR-IX TO WC-PARCEL-COUNT.
016300     MOVE SPACES TO WC-PAR-ID (WC-PAR-IX).
016400     MOVE ZERO   TO WC-PAR-ALL-FIELDS-COUNT (WC-PAR-IX).
016500     MOVE ZERO   TO WC-PAR-COMMENT-COUNT (WC-PAR-IX).
016600     MOVE ZERO   TO WC-PAR-FIELD-COUNT (WC-PAR-IX).
016700     MOVE ZERO   TO WC-PAR-COURSE-COUNT (WC-PAR-IX).
016800     MOVE ZERO   TO WC-PAR-COMPARATOR-COUNT (WC-PAR-IX).
016900     MOVE SPACE  TO WC-PAR-MATCH-STATUS (WC-PAR-IX).
017000     MOVE "N"    TO WC-IN-COMMENT-FLAG.
017100     MOVE SPACES TO WC-COMMENT-BUFFER.
017200
017300*=================================================================
017400 2300-CLASSIFY-LINE.
017500*-----------------------------------------------------------------
017600     IF WC-CURRENT-LINE (1:1) = "!"
017700         PERFORM 2310-ACCUMULATE-COMMENT
017800     ELSE
017900         IF WC-IN-COMMENT-GROUP
018000             PERFORM 2320-CLOSE-COMMENT
018100         END-IF
018200         MOVE WC-CURRENT-LINE TO WC-GENERIC-TEXT
018300         PERFORM 9800-COMPUTE-GENERIC-LEN
018400         IF WC-GENERIC-LEN = 3
018500             AND WC-CURRENT-LINE (1:3) = "end"
018600             PERFORM 2400-CLOSE-PARCEL
018700             PERFORM 2200-OPEN-PARCEL
018800         ELSE
018900             IF WC-GENERIC-LEN > 0
019000                 PERFORM 2330-CLASSIFY-FIELD
019100             END-IF
019200         END-IF
019300     END-IF.
019400
019500*=================================================================
019600 2310-ACCUMULATE-COMMENT.
019700*-----------------------------------------------------------------
019800*    Consecutive "!" lines belong to one comment - strip the "!",
019900*    turn tabs into spaces, and concatenate with no separator
020000*    (BUSINESS RULES - comment concatenation rule).
020100*-----------------------------------------------------------------
020200     IF NOT WC-IN-COMMENT-GROUP
020300         SET WC-IN-COMMENT-GROUP TO TRUE
020400         MOVE SPACES TO WC-COMMENT-BUFFER
020500         ADD 1 TO WC-PAR-COMMENT-COUNT (WC-PAR-IX)
020600     END-IF.
020700     MOVE WC-CURRENT-LINE (2:249) TO WC-COMMENT-LINE-PART.
020800     INSPECT WC-COMMENT-LINE-PART
020900         REPLACING ALL WC-TAB-CHAR BY SPACE.
021000     MOVE WC-COMMENT-LINE-PART TO WC-GENERIC-TEXT.
021100     PERFORM 9800-COMPUTE-GENERIC-LEN.
021200     MOVE WC-GENERIC-LEN TO WC-NEW-PART-LEN.
021300     IF WC-NEW-PART-LEN > 0
021400         MOVE WC-COMMENT-BUFFER TO WC-GENERIC-TEXT
021500         PERFORM 9800-COMPUTE-GENERIC-LEN
021600         MOVE WC-GENERIC-LEN TO WC-COMMENT-LEN
021700         IF WC-COMMENT-LEN + WC-NEW-PART-LEN <= 200
021800             MOVE WC-COMMENT-LINE-PART (1: WC-NEW-PART-LEN)
021900                 TO WC-COMMENT-BUFFER (WC-COMMENT-LEN + 1:
022000                                        WC-NEW-PART-LEN)
022100         END-IF
022200     END-IF.
022300
022400*=================================================================
022500 2320-CLOSE-COMMENT.
022600*-----------------------------------------------------------------
022700*    A comment whose trimmed text is empty is dropped, and the
022800*    comment-sequence counter is rolled back so it is reused by
022900*    the next real comment (BUSINESS RULES - comment rule).
023000*-----------------------------------------------------------------
023100     MOVE "N" TO WC-IN-COMMENT-FLAG.
023200     IF WC-COMMENT-BUFFER = SPACES
023300         SUBTRACT 1 FROM WC-PAR-COMMENT-COUNT (WC-PAR-IX)
023400     ELSE
023500         MOVE WC-PAR-COMMENT-COUNT (WC-PAR-IX)
023600                                    TO WC-CMNT-NAME-EDIT
023700         MOVE 1 TO WC-SEQ-START
023800         PERFORM 2346-SKIP-ONE-LEADING-SPACE
023900             UNTIL WC-SEQ-START > 5
024000                OR WC-CMNT-NAME-EDIT (WC-SEQ-START: 1) NOT = SPACE
024100         MOVE SPACES TO WC-CMNT-NAME
024200         STRING "z_cmnt"                     DELIMITED BY SIZE
024300                WC-CMNT-NAME-EDIT (WC-SEQ-START:)
024400                                               DELIMITED BY SIZE
024500             INTO WC-CMNT-NAME
024600         END-STRING
024700         ADD 1 TO WC-PAR-ALL-FIELDS-COUNT (WC-PAR-IX)
024800         SET WC-FLD-IX TO WC-PAR-ALL-FIELDS-COUNT (WC-PAR-IX)
024900         MOVE WC-CMNT-NAME     TO WC-FLD-NAME (WC-PAR-IX WC-FLD-IX)
025000         MOVE WC-COMMENT-BUFFER
025100                               TO WC-FLD-DDCOMMENT (WC-PAR-IX WC-FLD-IX)
025200         MOVE "Y"              TO WC-FLD-IS-COMMENT (WC-PAR-IX WC-FLD-IX)
025300         MOVE WC-PAR-ALL-FIELDS-COUNT (WC-PAR-IX)
025400                               TO WC-FLD-SEQ-AT-ADD (WC-PAR-IX WC-FLD-IX)
025500         MOVE WC-PAR-COMMENT-COUNT (WC-PAR-IX)
025600                               TO WC-FLD-COMMENT-SEQ (WC-PAR-IX WC-FLD-IX)
025700         PERFORM 2900-ADD-FIELD-NAME
025800     END-IF.
025900     MOVE SPACES TO WC-COMMENT-BUFFER.
026000
026100*=================================================================
026200 2330-CLASSIFY-FIELD.
026300*-----------------------------------------------------------------
026400*    Splits a non-comment, non-"end" line on the first space -
026500*    before = field keyword, after = the rest of the line - and
026600*    dispatches on the keyword (BATCH FLOW 1).
026700*-----------------------------------------------------------------
026800     MOVE SPACES TO WC-BEFORE-TAG WC-AFTER-TEXT.
026900     MOVE 1 TO WC-LINE-PTR.
027000     UNSTRING WC-CURRENT-LINE DELIMITED BY SPACE
027100         INTO WC-BEFORE-TAG
027200         WITH POINTER WC-LINE-PTR
027300     END-UNSTRING.
027400     IF WC-LINE-PTR <= 250
027500         MOVE WC-CURRENT-LINE (WC-LINE-PTR:)
027600                             TO WC-AFTER-TEXT
027700     END-IF.
027800     EVALUATE TRUE
027900         WHEN WC-BEFORE-TAG = "id"
028000             MOVE WC-AFTER-TEXT (1:40) TO WC-PAR-ID (WC-PAR-IX)
028100             PERFORM 2331-EMIT-PLAIN-FIELD
028200         WHEN WC-BEFORE-TAG = "lm" OR "ln" OR "lc" OR "pt"
028300             PERFORM 2340-PARSE-COURSE-TEXT
028400         WHEN WC-BEFORE-TAG = "loc"
028500             PERFORM 2350-EMIT-LOC-FIELD
028600         WHEN OTHER
028700             PERFORM 2331-EMIT-PLAIN-FIELD
028800     END-EVALUATE.
028900
029000*=================================================================
029100 2331-EMIT-PLAIN-FIELD.
029200*-----------------------------------------------------------------
029210*    Ordinary one-line field (anything that is not a course or
029220*    a "loc") - one row appended to the parcel's field table,
029230*    carrying both its all-fields sequence and its own-kind
029240*    ("field") sequence, then folded into the name frequency
029250*    list so WITFLAT's column list picks it up.
029260*-----------------------------------------------------------------
029300     ADD 1 TO WC-PAR-ALL-FIELDS-COUNT (WC-PAR-IX).
029400     ADD 1 TO WC-PAR-FIELD-COUNT (WC-PAR-IX).
029500     SET WC-FLD-IX TO WC-PAR-ALL-FIELDS-COUNT (WC-PAR-IX).
029600     MOVE WC-BEFORE-TAG TO WC-FLD-NAME (WC-PAR-IX WC-FLD-IX).
029700     MOVE WC-AFTER-TEXT TO WC-FLD-VALUE (WC-PAR-IX WC-FLD-IX).
029800     MOVE WC-PAR-ALL-FIELDS-COUNT (WC-PAR-IX)
029900         TO WC-FLD-SEQ-AT-ADD (WC-PAR-IX WC-FLD-IX).
030000     MOVE WC-PAR-FIELD-COUNT (WC-PAR-IX)
030100         TO WC-FLD-FIELD-SEQ (WC-PAR-IX WC-FLD-IX).
030200     PERFORM 2900-ADD-FIELD-NAME.
030300
030400*=================================================================
030500 2340-PARSE-COURSE-TEXT.
030600*-----------------------------------------------------------------
030700*    Course text split rule - split the text after the field
030800*    keyword on ";".  0 semicolons -> whole text is ddComment.
030900*    1 semicolon -> direction/ddComment, no distance.  2 or more
031000*    -> direction/distance/ddComment (BUSINESS RULES).
031100*-----------------------------------------------------------------
031200     ADD 1 TO WC-PAR-ALL-FIELDS-COUNT (WC-PAR-IX).
031300     ADD 1 TO WC-PAR-COURSE-COUNT (WC-PAR-IX).
031400     SET WC-FLD-IX TO WC-PAR-ALL-FIELDS-COUNT (WC-PAR-IX).
031500
031600     MOVE SPACES TO WC-COURSE-DIR WC-COURSE-DIST WC-COURSE-DDCMNT.
031700     MOVE ZERO   TO WC-SEMI-COUNT.
031800     INSPECT WC-AFTER-TEXT TALLYING WC-SEMI-COUNT FOR ALL ";".
031900
032000     EVALUATE WC-SEMI-COUNT
032100         WHEN 0
032200             MOVE WC-AFTER-TEXT TO WC-COURSE-DDCMNT
032300         WHEN 1
032400             MOVE 1 TO WC-LINE-PTR
032500             UNSTRING WC-AFTER-TEXT DELIMITED BY ";"
032600                 INTO WC-COURSE-DIR
032700                 WITH POINTER WC-LINE-PTR
032800             END-UNSTRING
032900             IF WC-LINE-PTR <= 230
033000                 MOVE WC-AFTER-TEXT (WC-LINE-PTR:)
033100                                     TO WC-COURSE-DDCMNT
033200             END-IF
033300         WHEN OTHER
033400             MOVE 1 TO WC-LINE-PTR
033500             UNSTRING WC-AFTER-TEXT DELIMITED BY ";"
033600                 INTO WC-COURSE-DIR
033700                 WITH POINTER WC-LINE-PTR
033800             END-UNSTRING
033900             UNSTRING WC-AFTER-TEXT DELIMITED BY ";"
034000                 INTO WC-COURSE-DIST
034100                 WITH POINTER WC-LINE-PTR
034200             END-UNSTRING
034300             IF WC-LINE-PTR <= 230
034400                 MOVE WC-AFTER-TEXT (WC-LINE-PTR:)
034500                                     TO WC-COURSE-DDCMNT
034600             END-IF
034700     END-EVALUATE.
034800
034900     MOVE WC-BEFORE-TAG   TO WC-FLD-NAME (WC-PAR-IX WC-FLD-IX).
035000     MOVE WC-COURSE-DIR   TO WC-FLD-VALUE (WC-PAR-IX WC-FLD-IX).
035100     MOVE WC-COURSE-DIST  TO WC-FLD-DISTANCE (WC-PAR-IX WC-FLD-IX).
035200     MOVE WC-COURSE-DDCMNT
035300                          TO WC-FLD-DDCOMMENT (WC-PAR-IX WC-FLD-IX).
035400     MOVE "Y"             TO WC-FLD-IS-COURSE (WC-PAR-IX WC-FLD-IX).
035500     MOVE WC-PAR-ALL-FIELDS-COUNT (WC-PAR-IX)
035600         TO WC-FLD-SEQ-AT-ADD (WC-PAR-IX WC-FLD-IX).
035700     MOVE WC-PAR-COURSE-COUNT (WC-PAR-IX)
035800         TO WC-FLD-COURSE-SEQ (WC-PAR-IX WC-FLD-IX).
035900*    COURSE-ID rule - "<parcel id> [<course count>]" - the
036000*    synthetic join key back to the matching KML vertex.
036100     PERFORM 2345-BUILD-COURSE-ID.
036200     MOVE WC-GENERIC-TEXT (1:40)
036300                          TO WC-FLD-COURSE-ID (WC-PAR-IX WC-FLD-IX).
036400
036500*=================================================================
036600 2345-BUILD-COURSE-ID.
036700*-----------------------------------------------------------------
036800*    Course join key rule - the literal parcel id, four spaces,
036900*    "[", the 1-based course ordinal, "]".
037000*-----------------------------------------------------------------
037100     MOVE SPACES TO WC-GENERIC-TEXT.
037200     MOVE WC-PAR-COURSE-COUNT (WC-PAR-IX) TO WC-COURSE-SEQ-EDIT.
037300     MOVE 1 TO WC-SEQ-START.
037400     PERFORM 2346-SKIP-ONE-LEADING-SPACE
037500         UNTIL WC-SEQ-START > 5
037600            OR WC-COURSE-SEQ-EDIT (WC-SEQ-START: 1) NOT = SPACE.
037700     STRING WC-PAR-ID (WC-PAR-IX)        DELIMITED BY SPACE
037800            "    ["                      DELIMITED BY SIZE
037900            WC-COURSE-SEQ-EDIT (WC-SEQ-START:)
038000                                          DELIMITED BY SIZE
038100            "]"                          DELIMITED BY SIZE
038200         INTO WC-GENERIC-TEXT
038300     END-STRING.
038400
038500*=================================================================
038600 2346-SKIP-ONE-LEADING-SPACE.
038700*-----------------------------------------------------------------
038710*    One step of the left-trim scans in 2320 and 2345.
038800     ADD 1 TO WC-SEQ-START.
038900
039000*=================================================================
039100 2350-EMIT-LOC-FIELD.
039200*-----------------------------------------------------------------
039300*    loc dual-emission rule - always emit a standard field
039400*    holding the raw value, then (if non-empty) also emit a
039500*    loc_tay record holding the value's space-split tokens.
039600*-----------------------------------------------------------------
039700     PERFORM 2331-EMIT-PLAIN-FIELD.
039800     MOVE WC-AFTER-TEXT (1:200) TO WC-LOC-VALUE.
039900     MOVE WC-LOC-VALUE TO WC-GENERIC-TEXT.
040000     PERFORM 9800-COMPUTE-GENERIC-LEN.
040100     IF WC-GENERIC-LEN > 0
040200         PERFORM 2360-EMIT-LOC-TAY
040300     END-IF.
040400
040500*=================================================================
040600 2360-EMIT-LOC-TAY.
040700*-----------------------------------------------------------------
040710*    Emits the loc_tay row - a second field-table entry beside
040720*    the plain "loc" row 2350 already emitted, holding up to 20
040730*    space-delimited tokens from the same loc value, for the
040740*    tie-and-call lookups downstream in WITJOIN.
040750*-----------------------------------------------------------------
040800     ADD 1 TO WC-PAR-ALL-FIELDS-COUNT (WC-PAR-IX).
040900     ADD 1 TO WC-PAR-FIELD-COUNT (WC-PAR-IX).
041000     SET WC-FLD-IX TO WC-PAR-ALL-FIELDS-COUNT (WC-PAR-IX).
041100     MOVE "loc_tay"       TO WC-FLD-NAME (WC-PAR-IX WC-FLD-IX).
041200     MOVE "Y"             TO WC-FLD-IS-LOC-TAY (WC-PAR-IX WC-FLD-IX).
041300     MOVE WC-PAR-ALL-FIELDS-COUNT (WC-PAR-IX)
041400         TO WC-FLD-SEQ-AT-ADD (WC-PAR-IX WC-FLD-IX).
041500     MOVE WC-PAR-FIELD-COUNT (WC-PAR-IX)
041600         TO WC-FLD-FIELD-SEQ (WC-PAR-IX WC-FLD-IX).
041700     MOVE ZERO TO WC-FLD-TAY-COUNT (WC-PAR-IX WC-FLD-IX).
041800     MOVE 1 TO WC-TAY-PTR.
041900     PERFORM 2365-EXTRACT-ONE-TAY-TOKEN
042000         UNTIL WC-TAY-PTR > WC-GENERIC-LEN
042100            OR WC-FLD-TAY-COUNT (WC-PAR-IX WC-FLD-IX) >= 20.
042200     PERFORM 2900-ADD-FIELD-NAME.
042300
042400*=================================================================
042500 2365-EXTRACT-ONE-TAY-TOKEN.
042600*-----------------------------------------------------------------
042610*    Pulls one space-delimited token out of the loc value and
042620*    drops it into the next loc_tay slot; WC-TAY-PTR carries the
042630*    UNSTRING position forward across calls so the loop in 2360
042640*    resumes where the last token left off, capped at 20 tokens.
042650*-----------------------------------------------------------------
042700     ADD 1 TO WC-FLD-TAY-COUNT (WC-PAR-IX WC-FLD-IX).
042800     SET WC-FLDT-IX TO WC-FLD-TAY-COUNT (WC-PAR-IX WC-FLD-IX).
042900     UNSTRING WC-LOC-VALUE (1: WC-GENERIC-LEN)
043000             DELIMITED BY ALL SPACE
043100         INTO WC-FLD-TAY-TOKEN (WC-PAR-IX WC-FLD-IX WC-FLDT-IX)
043200         WITH POINTER WC-TAY-PTR
043300     END-UNSTRING.
043400
043500*=================================================================
043600 2400-CLOSE-PARCEL.
043700*-----------------------------------------------------------------
043710*    Flushes a still-open "!" comment group (a parcel can end
043720*    with its last line still inside a comment run) before the
043730*    parcel's counts are considered final; called both on an
043740*    "end" line and once more, unconditionally, at end of file.
043750*-----------------------------------------------------------------
043800     IF WC-IN-COMMENT-GROUP
043900         PERFORM 2320-CLOSE-COMMENT
044000     END-IF.
044100
044200*=================================================================
044300 2900-ADD-FIELD-NAME.
044400*-----------------------------------------------------------------
044500*    Sorted-unique field/comment-name frequency list (replaces
044600*    the old GUI's CountingTree).  WC-FLD-NAME (WC-PAR-IX
044700*    WC-FLD-IX), set by the caller, is the name to add.
044800*-----------------------------------------------------------------
044900     MOVE "N" TO WC-NAME-FOUND-FLAG.
045000     MOVE 1   TO WC-FOUND-IX.
045100     PERFORM 2910-SEARCH-ONE-NAME
045200         UNTIL WC-FOUND-IX > WC-FLDT-COUNT
045300            OR WC-NAME-WAS-FOUND.
045400     IF WC-NAME-WAS-FOUND
045500         SET WC-FLDT-IX TO WC-FOUND-IX
045600         ADD 1 TO WC-FLDT-OCCURS (WC-FLDT-IX)
045700     ELSE
045800         PERFORM 2920-FIND-INSERT-POSITION
045900         PERFORM 2930-SHIFT-AND-INSERT
046000     END-IF.
046100
046200*=================================================================
046300 2910-SEARCH-ONE-NAME.
046400*-----------------------------------------------------------------
046410*    One step of the linear scan 2900 drives - a hit sets the
046420*    88, a miss just steps the subscript for the next pass.
046430*-----------------------------------------------------------------
046500     IF WC-FLDT-NAME (WC-FOUND-IX) = WC-FLD-NAME (WC-PAR-IX WC-FLD-IX)
046600         SET WC-NAME-WAS-FOUND TO TRUE
046700     ELSE
046800         ADD 1 TO WC-FOUND-IX
046900     END-IF.
047000
047100*=================================================================
047200 2920-FIND-INSERT-POSITION.
047300*-----------------------------------------------------------------
047310*    Walks the sorted table to the first entry that sorts after
047320*    the new name - that slot is where the insert belongs, kept
047330*    in alphabetic order throughout (no entries are ever removed,
047340*    only occurrence counts bumped, so the table never shrinks).
047350*-----------------------------------------------------------------
047400     MOVE 1 TO WC-INSERT-IX.
047500     PERFORM 2925-ADVANCE-INSERT-POSITION
047600         UNTIL WC-INSERT-IX > WC-FLDT-COUNT
047700            OR WC-FLDT-NAME (WC-INSERT-IX) >
047800               WC-FLD-NAME (WC-PAR-IX WC-FLD-IX).
047900
048000*=================================================================
048100 2925-ADVANCE-INSERT-POSITION.
048200*-----------------------------------------------------------------
048210*    One step of 2920's scan.
048300     ADD 1 TO WC-INSERT-IX.
048400
048500*=================================================================
048600 2930-SHIFT-AND-INSERT.
048700*-----------------------------------------------------------------
048710*    Opens up the insert slot by shifting every entry from the
048720*    end of the table down to WC-INSERT-IX one position to the
048730*    right, then drops the new name and a fresh occurs-count of
048740*    one into the opened slot and grows the table by one.
048750*-----------------------------------------------------------------
048800     SET WC-SHIFT-IX TO WC-FLDT-COUNT.
048900     PERFORM 2935-SHIFT-ONE-ENTRY-RIGHT
049000         UNTIL WC-SHIFT-IX < WC-INSERT-IX.
049100     MOVE WC-FLD-NAME (WC-PAR-IX WC-FLD-IX)
049200         TO WC-FLDT-NAME (WC-INSERT-IX).
049300     MOVE 1 TO WC-FLDT-OCCURS (WC-INSERT-IX).
049400     ADD 1 TO WC-FLDT-COUNT.
049500
049600*=================================================================
049700 2935-SHIFT-ONE-ENTRY-RIGHT.
049800*-----------------------------------------------------------------
049810*    One step of 2930's right-shift, walking backward so an
049820*    entry is never overwritten before its own value is copied.
049830*-----------------------------------------------------------------
049900     MOVE WC-FLDT-NAME   (WC-SHIFT-IX) TO WC-FLDT-NAME   (WC-SHIFT-IX + 1).
050000     MOVE WC-FLDT-OCCURS (WC-SHIFT-IX) TO WC-FLDT-OCCURS (WC-SHIFT-IX + 1).
050100     SET WC-SHIFT-IX DOWN BY 1.
050200
050300*=================================================================
050400 9800-COMPUTE-GENERIC-LEN.
050500*-----------------------------------------------------------------
050600*    Scans WC-GENERIC-TEXT backward from column 250 for the last
050700*    non-space byte and leaves its position in WC-GENERIC-LEN
050800*    (zero if the field is all spaces).  No FUNCTION intrinsics
050900*    are used on this job per the 2002 GnuCOBOL port standard.
051000*-----------------------------------------------------------------
051100     MOVE 250 TO WC-GENERIC-LEN.
051200     PERFORM 9810-TRIM-GENERIC-ONE
051300         UNTIL WC-GENERIC-LEN = 0
051400            OR WC-GENERIC-TEXT (WC-GENERIC-LEN: 1) NOT = SPACE.
051500
051600*=================================================================
051700 9810-TRIM-GENERIC-ONE.
051800*-----------------------------------------------------------------
051810*    One step of 9800's backward scan.
051900     SUBTRACT 1 FROM WC-GENERIC-LEN.
