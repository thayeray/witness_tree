000100******************************************************************
000200*                                                                *
000300*   PROGRAM:      WITNESS                                       *
000400*   JOB:          WITN010                                       *
000500*                                                                *
000600*   WITNESS is the nightly/on-demand driver for the witness-     *
000700*   tree metes-and-bounds research conversion.  It reads a       *
000800*   parameter card naming one DeedMapper ".mbl" tract-           *
000900*   description export and its companion ".kml" placemark        *
001000*   export, calls the parser/join/write steps in turn, and       *
001100*   displays the eight run counts to SYSOUT.                     *
001200*                                                                *
001300*   CHANGE LOG -                                                 *
001400*     03/02/87  R.HATCH      ORIGINAL PROGRAM, JOB WITN010.      *
001500*     08/19/88  R.HATCH      ADDED WITKML STEP (KML CAME LATER). *
001600*     06/20/89  R.HATCH      4-WAY OUTPUT FILE SPLIT (CR1774).   *
001700*     11/14/91  D.MCKEE      DUPLICATE-ID ROUTING (CR4471).      *
001800*     03/14/94  D.MCKEE      RUN-DATE/TIME BANNER ON SYSOUT.     *
001900*     02/09/98  T.OROURKE    Y2K REVIEW OF PARM CARD - NO CHANGE *
002000*                            REQUIRED, PARM HAS NO DATE FIELDS.  *
002100*     07/02/02  L.FENWICK    GNUCOBOL PORT - REPLACED VENDOR-    *
002200*                            SPECIFIC FUNCTION CALLS (CR6120).   *
002300******************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.      WITNESS.
002600 AUTHOR.          R. HATCH.
002700 INSTALLATION.    ABSTRACT RESEARCH SERVICES - DATA CENTER.
002800 DATE-WRITTEN.    03/02/87.
002900 DATE-COMPILED.   07/02/02.
003000 SECURITY.        UNCLASSIFIED - INTERNAL BATCH JOB.
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     UPSI-0 ON STATUS IS WC-VERBOSE-RUN
003700            OFF STATUS IS WC-QUIET-RUN.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT PARM-CARD-FILE       ASSIGN TO "SYSIN"
004100                                 ORGANIZATION LINE SEQUENTIAL
004200                                 FILE STATUS IS WC-PARM-STATUS.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  PARM-CARD-FILE.
004700 01  PARM-CARD-RECORD                PIC X(200).
004800
004900 WORKING-STORAGE SECTION.
005000*----------------------------------------------------------------
005100*    RUN PARAMETERS, OUTPUT NAMES AND SHARED TABLES - ONE COPY OF
005200*    EACH IS OWNED HERE AND PASSED BY REFERENCE TO EVERY STEP.
005300*----------------------------------------------------------------
005400 COPY "WITCPRM.cpy".
005500 COPY "WITCPARC.cpy".
005600 COPY "WITCKML.cpy".
005700 COPY "WITCSUM.cpy".
005800
005810*----------------------------------------------------------------
005820*    WC-PARM-STATUS is the SYSIN file-status doubler - it is
005830*    tested both the normal COBOL way (88s below) and, on a
005840*    missing-card run, set by hand to "10" in 2000-READ-RUN-PARMS
005850*    so the STOP RUN that follows reads the same as a real AT END.
005860*----------------------------------------------------------------
005900 01  WC-PARM-STATUS                   PIC X(2).
006000     88  WC-PARM-OK                      VALUE "00".
006100     88  WC-PARM-EOF                     VALUE "10".
006200
006210*----------------------------------------------------------------
006220*    WC-PARM-LINE holds the raw 200-byte SYSIN card as read;
006230*    WC-PARM-LINE-GROUP is the same 200 bytes viewed as MBL name
006240*    and "everything else" for the rare diagnostic DISPLAY - the
006250*    real split into three file names is done by UNSTRING in
006260*    2100-PARSE-RUN-PARMS, not off this REDEFINES.
006270*----------------------------------------------------------------
006300 01  WC-PARM-LINE                     PIC X(200).
006400 01  WC-PARM-LINE-GROUP REDEFINES WC-PARM-LINE.
006500     05  WC-PARM-MBL-PART             PIC X(60).
006600     05  WC-PARM-REST-OF-LINE         PIC X(140).
006700
006710*----------------------------------------------------------------
006720*    Run date, ACCEPT'ed FROM DATE in 1000-INITIALIZE and broken
006730*    out YY/MM/DD by the REDEFINES below strictly for the SYSOUT
006740*    banner line - no date arithmetic is done anywhere in this
006750*    job, so the two-digit year is cosmetic only (see the Y2K
006760*    review note in the change log above).
006770*----------------------------------------------------------------
006800 01  WC-RUN-DATE-YYMMDD                PIC 9(6) VALUE ZERO.
006900 01  WC-RUN-DATE-GROUP REDEFINES WC-RUN-DATE-YYMMDD.
007000     05  WC-RUN-DATE-YY                PIC 99.
007100     05  WC-RUN-DATE-MM                PIC 99.
007200     05  WC-RUN-DATE-DD                PIC 99.
007300
007310*----------------------------------------------------------------
007320*    Run time, same treatment as the date group above - ACCEPT'ed
007330*    FROM TIME once at job start and never refreshed, so the
007340*    banner shows when the job STARTED, not a per-step clock.
007350*----------------------------------------------------------------
007400 01  WC-RUN-TIME-HHMMSS                PIC 9(6) VALUE ZERO.
007500 01  WC-RUN-TIME-GROUP REDEFINES WC-RUN-TIME-HHMMSS.
007600     05  WC-RUN-TIME-HH                PIC 99.
007700     05  WC-RUN-TIME-MM                PIC 99.
007800     05  WC-RUN-TIME-SS                PIC 99.
007900
007910*----------------------------------------------------------------
007920*    WC-BASE-FULL-TEMP is scratch only - it holds the output
007930*    base name as typed on the parm card (extension still
007940*    attached) just long enough for 2100-PARSE-RUN-PARMS to
007950*    UNSTRING the extension off the end of it.
007960*----------------------------------------------------------------
008000 01  WC-BASE-FULL-TEMP                 PIC X(60).
008050
008051*----------------------------------------------------------------
008052*    WC-STEP-NUMBER (CR6120 addition) - a plain COMP step tally,
008053*    bumped by one ahead of each CALL in 0000-MAIN-CONTROL and
008054*    echoed on the trace DISPLAYs and the job-complete message so
008055*    an operator scanning SYSOUT can tell how far a run got
008056*    before an abend, without cracking open a system dump.
008060 77  WC-STEP-NUMBER                    PIC 9(2)  COMP VALUE ZERO.
008070
008100*----------------------------------------------------------------
008150*    WC-RUN-BANNER-LINE is built fresh by 3000-SHOW-RUN-BANNER
008160*    from the date/time groups above and DISPLAYed once per run,
008170*    ahead of the MBL/KML/output-base echo lines, as the shop's
008180*    standard "here is what ran and when" SYSOUT header.
008190*----------------------------------------------------------------
008200 01  WC-RUN-BANNER-LINE.
008300     05  FILLER                        PIC X(14)
008400             VALUE "WITNESS RUN - ".
008500     05  WC-BANNER-DATE                PIC 9(6).
008600     05  FILLER                        PIC X(1) VALUE SPACE.
008700     05  WC-BANNER-TIME                PIC 9(6).
008800     05  FILLER                        PIC X(20) VALUE SPACES.
008900
009000 PROCEDURE DIVISION.
009100*=================================================================
009200 0000-MAIN-CONTROL.
009300*-----------------------------------------------------------------
009400*    Top level of job WITN010.  Reads the parameter card, runs
009500*    the parse/combine/write steps in order, prints the run
009600*    banner and the eight-count summary, and stops the job.
009610*
009620*    The four CALLs below are the whole job - one subprogram per
009630*    step, in a fixed order, each handed only the shared tables
009640*    it needs.  There is no restart/checkpoint logic; a step that
009650*    abends takes the whole job down, and the WC-STEP-NUMBER trace
009660*    DISPLAYed ahead of each CALL is the only clue operations gets
009670*    as to which step was running when it happened.
009700*-----------------------------------------------------------------
009800     PERFORM 1000-INITIALIZE.
009900     PERFORM 2000-READ-RUN-PARMS.
010000     PERFORM 3000-SHOW-RUN-BANNER.
010100
010120*    STEP 1 - break the MBL export into a field tree and a flat
010130*    parcel table (one row per tract description encountered).
010150     ADD 1 TO WC-STEP-NUMBER.
010160     DISPLAY "WITNESS - STEP " WC-STEP-NUMBER " - PARSE MBL".
010200     CALL "WITMBL" USING WC-RUN-PARM-CARD
010300                          WC-FIELD-TREE
010400                          WC-PARCEL-TABLE.
010500
010520*    STEP 2 - break the companion KML export into a placemark/
010530*    geometry table, independently of the MBL side.
010550     ADD 1 TO WC-STEP-NUMBER.
010560     DISPLAY "WITNESS - STEP " WC-STEP-NUMBER " - PARSE KML".
010600     CALL "WITKML" USING WC-RUN-PARM-CARD
010700                          WC-KML-TABLE.
010800
010820*    STEP 3 - match parcels to placemarks by tract id and tally
010830*    the eight combined/failed/no-match counters WITFLAT needs.
010850     ADD 1 TO WC-STEP-NUMBER.
010860     DISPLAY "WITNESS - STEP " WC-STEP-NUMBER " - COMBINE/JOIN".
010900     CALL "WITJOIN" USING WC-PARCEL-TABLE
011000                           WC-KML-TABLE
011100                           WC-SUMMARY-COUNTERS.
011200
011220*    STEP 4 - last step, writes the four output files (flat,
011230*    duplicate-id, geometry and trace) and leaves the counters
011240*    untouched for display below.
011250     ADD 1 TO WC-STEP-NUMBER.
011260     DISPLAY "WITNESS - STEP " WC-STEP-NUMBER " - WRITE OUTPUTS".
011300     CALL "WITFLAT" USING WC-RUN-PARM-CARD
011400                           WC-OUTPUT-FILE-NAMES
011500                           WC-SUFFIX-LITERALS
011600                           WC-FIELD-TREE
011700                           WC-PARCEL-TABLE
011800                           WC-KML-TABLE
011900                           WC-SUMMARY-COUNTERS.
012000
012050*    Job-complete line - R.HATCH's original sign-off message,
012060*    widened by L.FENWICK (CR6120) to echo the step count so a
012070*    clean run and a short run are easy to tell apart on SYSOUT.
012100     DISPLAY "WITNESS - JOB WITN010 COMPLETE - " WC-STEP-NUMBER
012110             " STEPS RUN".
012200     STOP RUN.
012300
012400*=================================================================
012500 1000-INITIALIZE.
012600*-----------------------------------------------------------------
012610*    Clears every shared table and counter this job owns before
012620*    a byte of input is read - WITMBL/WITKML/WITJOIN/WITFLAT all
012630*    trust that the tables they are handed start empty, since
012640*    none of them zeroes WC-PARCEL-TABLE or WC-KML-TABLE itself.
012650*    Left over from the days this ran as a long-lived GUI process
012660*    (multiple conversions per invocation, hence the belt-and-
012670*    braces clearing here even though JOB WITN010 now does one
012680*    conversion and stops).
012690*-----------------------------------------------------------------
012700     MOVE SPACES TO WC-RUN-PARM-CARD.
012800     MOVE SPACES TO WC-OUTPUT-FILE-NAMES.
012900     MOVE ZERO   TO WC-PARCEL-COUNT.
013000     MOVE ZERO   TO WC-FLDT-COUNT.
013100     MOVE ZERO   TO WC-KML-PLACEMARK-COUNT.
013150*    Eight summary counters (CR1774/CR4471) - WITJOIN adds to
013160*    these, WITFLAT reads them back for the trace file; neither
013170*    one clears them, so it has to happen here.
013200     MOVE ZERO   TO WC-SUM-PARCELS-COMBINED
013300                     WC-SUM-PARCELS-FAILED
013400                     WC-SUM-PARCELS-NOMATCH-KML
013500                     WC-SUM-PARCELS-NOMATCH-MBL
013600                     WC-SUM-COURSES-JOINED
013700                     WC-SUM-COURSES-FAILED
013800                     WC-SUM-COURSES-NOMATCH-KML
013900                     WC-SUM-COURSES-NOMATCH-MBL.
013950*    Stamp the run date/time once, at the top of the job, for the
013960*    banner - see the REDEFINES group comments above.
014000     ACCEPT WC-RUN-DATE-YYMMDD FROM DATE.
014100     ACCEPT WC-RUN-TIME-HHMMSS FROM TIME.
014200
014300*=================================================================
014400 2000-READ-RUN-PARMS.
014500*-----------------------------------------------------------------
014600*    The parameter card has three blank-delimited fields - the
014700*    MBL file name, the KML file name and the output base file
014800*    name (extension included).  Replaces the old GUI's three
014900*    file-chooser dialogs.
014910*
014920*    One card only - this job does not support a stacked SYSIN
014930*    of multiple parm cards for multiple conversions in one run;
014940*    that was tried once in the GUI days and dropped when R.HATCH
014950*    found operators kept forgetting the trailing blank card.
015000*-----------------------------------------------------------------
015100     OPEN INPUT PARM-CARD-FILE.
015200     IF NOT WC-PARM-OK
015300         DISPLAY "WITNESS - UNABLE TO OPEN SYSIN, STATUS "
015400                 WC-PARM-STATUS
015500         STOP RUN
015600     END-IF.
015700     READ PARM-CARD-FILE INTO WC-PARM-LINE
015800         AT END
015900             DISPLAY "WITNESS - SYSIN PARM CARD MISSING"
016000             MOVE "10" TO WC-PARM-STATUS
016100     END-READ.
016200     CLOSE PARM-CARD-FILE.
016300     IF WC-PARM-EOF
016400         STOP RUN
016500     END-IF.
016600     PERFORM 2100-PARSE-RUN-PARMS.
016700
016800*=================================================================
016900 2100-PARSE-RUN-PARMS.
017000*-----------------------------------------------------------------
017010*    Splits the one parm card into the three file names WITMBL,
017020*    WITKML and WITFLAT each need.  ALL SPACE as the delimiter
017030*    collapses runs of blanks between fields, so the card can be
017040*    typed with one space or ten between the names.
017050*-----------------------------------------------------------------
017100     UNSTRING WC-PARM-LINE DELIMITED BY ALL SPACE
017200         INTO WC-MBL-FILE-NAME
017300              WC-KML-FILE-NAME
017400              WC-BASE-FILE-NAME
017500     END-UNSTRING.
017600*    Split the extension, if any, off the base output file name
017700*    so WITFLAT can append the four suffixes ahead of it.
017800     MOVE WC-BASE-FILE-NAME TO WC-BASE-FULL-TEMP.
017900     MOVE SPACES            TO WC-BASE-FILE-NAME.
018000     UNSTRING WC-BASE-FULL-TEMP DELIMITED BY "."
018100         INTO WC-BASE-FILE-NAME WC-BASE-FILE-EXT
018200     END-UNSTRING.
018250*    WC-BASE-FILE-EXT itself is not reused past this point - it
018260*    exists only so the UNSTRING above has somewhere to put the
018270*    dropped extension; WITFLAT builds its own four suffixes.
018300
018400*=================================================================
018500 3000-SHOW-RUN-BANNER.
018600*-----------------------------------------------------------------
018610*    One-time SYSOUT header - run date/time plus an echo of the
018620*    three names parsed above, so a printout pulled off the
018630*    shelf months later still says which MBL/KML pair it came
018640*    from without anyone having to go find the original parm
018650*    card.
018660*-----------------------------------------------------------------
018700     MOVE WC-RUN-DATE-YYMMDD TO WC-BANNER-DATE.
018800     MOVE WC-RUN-TIME-HHMMSS TO WC-BANNER-TIME.
018900     DISPLAY WC-RUN-BANNER-LINE.
019000     DISPLAY "  MBL INPUT  - " WC-MBL-FILE-NAME.
019100     DISPLAY "  KML INPUT  - " WC-KML-FILE-NAME.
019200     DISPLAY "  OUTPUT BASE- " WC-BASE-FILE-NAME.
